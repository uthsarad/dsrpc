000100*---------------------------------------------------------------
000200*    Z0900 COMMON ERROR ROUTINE
000300*    Procedure-copy, inserted verbatim into a paragraph named
000400*    Z0900-error-routine in the calling program (the caller
000500*    still owns the period).  Requires COPY Z0900-error-wkstg
000600*    in WORKING-STORAGE and a file-status field already moved
000700*    to wc-msg-filestat / filename / paragraph before the PERFORM.
000800*
000900*    04-10-14  SGS  original, replaces the pre-DB2-removal
001000*                   version that built an SQLCODE trace line
001100*---------------------------------------------------------------
001200     DISPLAY '*** I-O ERROR *** ' wr-program-error-message
001300     MOVE wr-program-error-message TO wc-log-text
001400     CALL 'runlog' USING wc-log-text

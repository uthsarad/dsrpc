000100*---------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. feecalc.
000400 AUTHOR. SERGEJS S.
000500 INSTALLATION. PBS DATA PROCESSING.
000600 DATE-WRITTEN. 02/08/91.
000700 DATE-COMPILED.
000800 SECURITY. NONCONFIDENTIAL.
000900*
001000* Purpose: Compute the tiered transfer fee for one requested
001100*          transfer amount.  Pure calculation - no file I-O,
001200*          no table access, callable from any batch program
001300*          that needs a fee quoted before it submits a transfer.
001400*
001500* CHANGE LOG
001600*---------------------------------------------------------------
001700* 02/08/91  SGS  original version, flat-rate fee table used by
001800*                the old in-house billing utilities
001900* 11/09/98  SGS  Y2K SWEEP - no date-bearing fields in this
002000*                program, reviewed and left unchanged
002100* 10/14/04  SGS  REQ 4417 - reworked for the funds-transfer
002200*                system, five fee tiers replace the old flat rate
002300* 10/22/04  PBK  REQ 4420 - added the 100000.01-and-up tier,
002400*                Finance wants a 0.05% / $100 cap on large
002500*                transfers instead of falling off the table
002600* 02/03/05  SGS  REQ 4601 - half-up rounding confirmed against
002700*                audit test cases, ROUNDED clause replaces the
002800*                old truncate-then-add-a-cent workaround
002900* 06/11/05  PBK  REQ 4688 - added trace display redefines so
003000*                packed fields show up readably when DEBUG-SW
003100*                is flipped on from the calling program
003200* 03/02/07  SGS  REQ 5012 - audit asked for the tier table to
003300*                be dumped to the log on request, added
003400*                FEE-TIER-TRACE-LINE and the D0100 paragraph
003500* 07/19/09  SGS  REQ 5390 - no change to logic, reviewed after
003600*                the 3333.33 audit case came back wrong in the
003700*                orchestration layer (bug was upstream, not here)
003800*---------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000*---------------------------------------------------------------
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*---------------------------------------------------------------
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800*    fee tier table - rate is stored as a 5-decimal fraction so
004900*    the 0.125% tier (0.00125) keeps full precision.  Bounds
005000*    and caps are in whole cents, ascending, inclusive.
005100 01  FEE-TIER-TABLE.
005200     03  FEE-TIER-ENTRY OCCURS 6 TIMES.
005300         05  FT-UPPER-BOUND-CENTS      PIC S9(11) COMP-3.
005400         05  FT-RATE                   PIC S9V9(5) COMP-3.
005500         05  FT-CAP-CENTS              PIC S9(11) COMP-3.
005600         05  FILLER                    PIC X(4).
005700 01  FEE-TIER-COUNT                    PIC S9(4) COMP VALUE 6.
005800 01  W9-TIER-INDEX                     PIC S9(4) COMP VALUE ZERO.
005900
006000*    working fields
006100 01  FEECALC-WORK-AREA.
006200     03  W9-AMOUNT-CENTS               PIC S9(13) COMP-3.
006300     03  W9-RAW-FEE-CENTS              PIC S9(15)V9(4) COMP-3.
006400     03  W9-CAPPED-FEE-CENTS           PIC S9(13)V9(4) COMP-3.
006500     03  WC-AMOUNT-VALID-SW            PIC X(1) VALUE 'Y'.
006600         88  WC-AMOUNT-VALID               VALUE 'Y'.
006700     03  FILLER                        PIC X(10).
006800
006900*    trace/display redefines - packed fields print as unreadable
007000*    nibbles on some terminals, these give the audit trace a
007100*    plain numeric-edited picture to work from
007200 01  W9-AMOUNT-DISPLAY REDEFINES W9-AMOUNT-CENTS PIC S9(13).
007300 01  W9-RAW-FEE-DISPLAY REDEFINES W9-RAW-FEE-CENTS PIC S9(15)V9(4).
007400 01  W9-CAPPED-FEE-DISPLAY REDEFINES W9-CAPPED-FEE-CENTS
007500                                            PIC S9(13)V9(4).
007600
007700 01  FEE-TIER-TRACE-LINE.
007800     03  FILLER                        PIC X(5)  VALUE 'TIER='.
007900     03  FTL-TIER-NO                   PIC 9     VALUE ZERO.
008000     03  FILLER                        PIC X(1)  VALUE SPACE.
008100     03  FTL-RATE                      PIC 9V9(5) VALUE ZERO.
008200     03  FILLER                        PIC X(1)  VALUE SPACE.
008300     03  FTL-CAP                       PIC 9(9)V99 VALUE ZERO.
008400     03  FILLER                        PIC X(50).
008500
008600 LINKAGE SECTION.
008700*---------------------------------------------------------------
008800 01  LC-AMOUNT-CENTS                   PIC S9(11) COMP-3.
008900 01  LC-FEE-CENTS                      PIC S9(11) COMP-3.
009000 01  LC-FEE-RETURN-CODE                PIC X(2).
009100     88  LC-FEE-OK                        VALUE '00'.
009200     88  LC-FEE-INVALID-AMOUNT            VALUE '04'.
009300
009400*---------------------------------------------------------------
009500 PROCEDURE DIVISION USING LC-AMOUNT-CENTS LC-FEE-CENTS
009600                          LC-FEE-RETURN-CODE.
009700 0000-feecalc.
009800
009900     PERFORM A0100-load-tier-table
010000     PERFORM A0200-validate-amount
010100
010200     IF WC-AMOUNT-VALID
010300         MOVE LC-AMOUNT-CENTS TO W9-AMOUNT-CENTS
010400         PERFORM A0300-select-tier
010500         PERFORM A0400-apply-cap-and-round
010600         MOVE '00' TO LC-FEE-RETURN-CODE
010700     ELSE
010800         MOVE ZERO TO LC-FEE-CENTS
010900         MOVE '04' TO LC-FEE-RETURN-CODE
011000     END-IF
011100
011200     EXIT PROGRAM
011300     .
011400*---------------------------------------------------------------
011500 A0100-load-tier-table.
011600
011700*    upper bound, rate (5 decimals), cap - cents throughout
011800     MOVE        200000 TO FT-UPPER-BOUND-CENTS(1)
011900     MOVE             0 TO FT-RATE(1)
012000     MOVE             0 TO FT-CAP-CENTS(1)
012100
012200     MOVE       1000000 TO FT-UPPER-BOUND-CENTS(2)
012300     MOVE       0.00250 TO FT-RATE(2)
012400     MOVE          2000 TO FT-CAP-CENTS(2)
012500
012600     MOVE       2000000 TO FT-UPPER-BOUND-CENTS(3)
012700     MOVE       0.00200 TO FT-RATE(3)
012800     MOVE          2500 TO FT-CAP-CENTS(3)
012900
013000     MOVE       5000000 TO FT-UPPER-BOUND-CENTS(4)
013100     MOVE       0.00125 TO FT-RATE(4)
013200     MOVE          4000 TO FT-CAP-CENTS(4)
013300
013400     MOVE      10000000 TO FT-UPPER-BOUND-CENTS(5)
013500     MOVE       0.00080 TO FT-RATE(5)
013600     MOVE          5000 TO FT-CAP-CENTS(5)
013700
013800     MOVE   99999999999 TO FT-UPPER-BOUND-CENTS(6)
013900     MOVE       0.00050 TO FT-RATE(6)
014000     MOVE         10000 TO FT-CAP-CENTS(6)
014100     .
014200*---------------------------------------------------------------
014300 A0200-validate-amount.
014400
014500     MOVE 'Y' TO WC-AMOUNT-VALID-SW
014600     IF LC-AMOUNT-CENTS NOT NUMERIC
014700         OR LC-AMOUNT-CENTS NOT > ZERO
014800         MOVE 'N' TO WC-AMOUNT-VALID-SW
014900     END-IF
015000     .
015100*---------------------------------------------------------------
015200 A0300-select-tier.
015300
015400*    first tier whose upper bound is >= the amount, bounds
015500*    inclusive - table is built ascending so the first hit
015600*    moving up the table is always the right tier
015700     MOVE 1 TO W9-TIER-INDEX
015800     PERFORM A0310-bump-tier-index
015900         UNTIL W9-TIER-INDEX > FEE-TIER-COUNT
016000         OR W9-AMOUNT-CENTS NOT > FT-UPPER-BOUND-CENTS(W9-TIER-INDEX)
016100     IF W9-TIER-INDEX > FEE-TIER-COUNT
016200         MOVE FEE-TIER-COUNT TO W9-TIER-INDEX
016300     END-IF
016400     .
016500*---------------------------------------------------------------
016600 A0310-bump-tier-index.
016700
016800     ADD 1 TO W9-TIER-INDEX
016900     .
017000*---------------------------------------------------------------
017100 A0400-apply-cap-and-round.
017200
017300     COMPUTE W9-RAW-FEE-CENTS ROUNDED =
017400             W9-AMOUNT-CENTS * FT-RATE(W9-TIER-INDEX)
017500
017600     IF W9-RAW-FEE-CENTS > FT-CAP-CENTS(W9-TIER-INDEX)
017700         MOVE FT-CAP-CENTS(W9-TIER-INDEX) TO W9-CAPPED-FEE-CENTS
017800     ELSE
017900         MOVE W9-RAW-FEE-CENTS TO W9-CAPPED-FEE-CENTS
018000     END-IF
018100
018200     COMPUTE LC-FEE-CENTS ROUNDED = W9-CAPPED-FEE-CENTS
018300     .
018400*---------------------------------------------------------------
018500 D0100-trace-tier-table.
018600
018700*    audit trace only, not on the normal call path - left in
018800*    for REQ 5012, harmless if never performed
018900     MOVE W9-TIER-INDEX TO FTL-TIER-NO
019000     MOVE FT-RATE(W9-TIER-INDEX) TO FTL-RATE
019100     MOVE FT-CAP-CENTS(W9-TIER-INDEX) TO FTL-CAP
019200     DISPLAY FEE-TIER-TRACE-LINE
019300     .

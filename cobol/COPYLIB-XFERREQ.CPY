000100*---------------------------------------------------------------
000200*    TRANSFER-REQUEST INPUT RECORD LAYOUT
000300*    One entry per request on the incoming batch file XFERIN.
000400*    Straight sequential, fixed 150-byte record.  Prefix kept
000500*    as REQ- to match the request fields used throughout the
000600*    orchestration paragraphs in xferbtch.cbl.  REQ-TYPE tells
000700*    xferbtch.cbl which of the four request shapes the rest of
000800*    the record holds - not every field is used by every type.
000900*
001000*    04-10-14  SGS  original layout, transfer requests only
001100*    06-09-05  PBK  REQ 4810 - widened the record and added
001200*                   REQ-TYPE/REQ-TRANSFER-ID so one input file
001300*                   can also carry balance, status and list
001400*                   requests, was four separate hand-built decks
001500*---------------------------------------------------------------
001600 01  XFER-REQUEST-RECORD.
001700     03  REQ-TYPE                    PIC X(1).
001800         88  REQ-TYPE-TRANSFER           VALUE 'T'.
001900         88  REQ-TYPE-BALANCE            VALUE 'B'.
002000         88  REQ-TYPE-STATUS             VALUE 'S'.
002100         88  REQ-TYPE-LIST               VALUE 'L'.
002200     03  REQ-USERNAME                 PIC X(20).
002300     03  REQ-PASSWORD                 PIC X(20).
002400     03  REQ-RECIPIENT-ACCT-ID        PIC X(8).
002500     03  REQ-AMOUNT                   PIC S9(9)V99.
002600     03  REQ-REFERENCE                PIC X(30).
002700     03  REQ-TRANSFER-ID               PIC X(36).
002800     03  FILLER                       PIC X(24).

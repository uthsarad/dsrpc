000100*---------------------------------------------------------------
000200*    USER MASTER RECORD LAYOUT
000300*    One entry per bank customer who may log in and hold
000400*    exactly one account.  Keyed by USR-USER-ID on the indexed
000500*    USERMAST file, alternate keyed by USR-USERNAME for login
000600*    lookup.  Fixed 80-byte record.
000700*
000800*    93-04-11  PBK  original layout
000900*    98-11-02  SGS  Y2K sweep - no date-bearing fields on this
001000*                   record, reviewed and left unchanged
001100*    04-09-30  PBK  added USR-ACCOUNT-ID, one account per user
001200*---------------------------------------------------------------
001300 01  USER-MASTER-RECORD.
001400     03  USR-USER-ID                PIC X(8).
001500     03  USR-USERNAME                PIC X(20).
001600     03  USR-PASSWORD                PIC X(20).
001700     03  USR-ACCOUNT-ID               PIC X(8).
001800     03  FILLER                      PIC X(24).

000100*---------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. xferdb IS INITIAL.
000400 AUTHOR. BERTIL K.
000500 INSTALLATION. PBS DATA PROCESSING.
000600 DATE-WRITTEN. 03/14/93.
000700 DATE-COMPILED.
000800 SECURITY. NONCONFIDENTIAL.
000900*
001000* Purpose: Single CALLed data-store subprogram for the funds
001100*          transfer system.  All access to USERMAST, ACCTMAST
001200*          and XFERJRNL goes through here - xferbtch.cbl and
001300*          dbexport.cbl never open these files themselves, they
001400*          CALL 'xferdb' with a function code in the shared
001500*          parameter area (COPY COPYLIB-XFERDB-PARM).
001600*
001700* CHANGE LOG
001800*---------------------------------------------------------------
001900* 03/14/93  BK   original version - table maintenance shell for
002000*                the service-menu screens, functions 10/90 only
002100* 11/09/98  SGS  Y2K SWEEP - USR/ACC/XFR records carry no two
002200*                digit year fields, reviewed and left unchanged
002300* 10/14/04  SGS  REQ 4417 - rewritten as the funds-transfer data
002400*                store, added functions 20/40/50, old service
002500*                menu table-maintenance paragraphs retired
002600* 10/20/04  PBK  REQ 4419 - added function 30/31 (account
002700*                lookups) needed by the recipient check in
002800*                xferbtch
002900* 10/25/04  SGS  REQ 4431 - function 40 now posts both legs of
003000*                the transfer (debit sender, credit recipient)
003100*                in one CALL so a crash mid-update cannot leave
003200*                one account touched and the other not
003300* 11/02/04  PBK  REQ 4440 - added functions 60/61, browse the
003400*                journal for one user's transfers, newest first
003500* 12/01/04  SGS  REQ 4455 - added function 70, running totals
003600*                for the end of run report
003700* 02/11/05  PBK  REQ 4602 - function 40 was allowing a transfer
003800*                to post against an unauthorized sender account
003900*                number mismatch, added the ACC-USER-ID cross
004000*                check before the debit
004100* 09/18/06  SGS  REQ 4810 - function 40 now echoes the sender's
004200*                balance back to the caller on both the posted
004300*                and the insufficient-funds path, orchestration
004400*                layer had no way to report either one
004500* 09/18/06  PBK  REQ 4811 - function 50 now honors XDP-REQUESTING-
004600*                USER-ID, only the transfer's own sender or
004700*                recipient gets the record back, everyone else
004800*                gets return status 12
004900* 10/02/06  SGS  REQ 4822 - function 40 no longer journals a FAILED
005000*                record when the sender account is unknown or does
005100*                not belong to the logged-in user, there was never
005200*                a debit to report - insufficient funds and an
005300*                unknown recipient still journal FAILED as before
005400* 10/02/06  PBK  REQ 4823 - function 50 now joins the sender and
005500*                recipient username and account-id back from
005600*                USERMAST/ACCTMAST and returns total-deducted
005700*                (amount + fee), a status query used to come back
005800*                with nothing but the bare status code
005900*---------------------------------------------------------------
006000 ENVIRONMENT DIVISION.
006100*---------------------------------------------------------------
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT USERMAST ASSIGN TO USERMAST
006800         ORGANIZATION IS INDEXED
006900         ACCESS MODE IS DYNAMIC
007000         RECORD KEY IS USR-USER-ID
007100         ALTERNATE RECORD KEY IS USR-USERNAME
007200         FILE STATUS IS WC-USERMAST-STATUS.
007300
007400     SELECT ACCTMAST ASSIGN TO ACCTMAST
007500         ORGANIZATION IS INDEXED
007600         ACCESS MODE IS DYNAMIC
007700         RECORD KEY IS ACC-ACCOUNT-ID
007800         ALTERNATE RECORD KEY IS ACC-USER-ID
007900         FILE STATUS IS WC-ACCTMAST-STATUS.
008000
008100     SELECT XFERJRNL ASSIGN TO XFERJRNL
008200         ORGANIZATION IS SEQUENTIAL
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS WC-XFERJRNL-STATUS.
008500*---------------------------------------------------------------
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  USERMAST
008900     LABEL RECORD STANDARD
009000     VALUE OF FILE-ID IS 'USERMAST'.
009100     COPY COPYLIB-USER.
009200
009300 FD  ACCTMAST
009400     LABEL RECORD STANDARD
009500     VALUE OF FILE-ID IS 'ACCTMAST'.
009600     COPY COPYLIB-ACCOUNT.
009700
009800 FD  XFERJRNL
009900     LABEL RECORD STANDARD
010000     VALUE OF FILE-ID IS 'XFERJRNL'.
010100     COPY COPYLIB-XFER.
010200
010300 WORKING-STORAGE SECTION.
010400
010500*    file status work fields - kept as a group so one MOVE
010600*    sets wc-msg-filestat up for the error routine
010700 01  XFERDB-FILE-STATUS-AREA.
010800     03  WC-USERMAST-STATUS        PIC X(2) VALUE '00'.
010900     03  WC-ACCTMAST-STATUS        PIC X(2) VALUE '00'.
011000     03  WC-XFERJRNL-STATUS        PIC X(2) VALUE '00'.
011100     03  FILLER                    PIC X(10).
011200
011300*    working storage data for error routine
011400     COPY Z0900-error-wkstg.
011500
011600*    generic switches
011700 01  XFERDB-SWITCHES.
011800     03  WC-RECORD-FOUND-SW        PIC X(1) VALUE 'N'.
011900         88  WC-RECORD-FOUND           VALUE 'Y'.
012000     03  WC-EOF-SW                 PIC X(1) VALUE 'N'.
012100         88  WC-EOF                    VALUE 'Y'.
012200     03  WC-USERMAST-EMPTY-SW      PIC X(1) VALUE 'N'.
012300         88  WC-USERMAST-EMPTY         VALUE 'Y'.
012400     03  WC-SENDER-REJECTED-SW     PIC X(1) VALUE 'N'.
012500         88  WC-SENDER-REJECTED        VALUE 'Y'.
012600     03  FILLER                    PIC X(09).
012700
012800*    fee-call linkage work area
012900 01  W9-FEECALC-AMOUNT-CENTS       PIC S9(11) COMP-3.
013000
013100*    the three file status bytes read together on one DISPLAY
013200*    trace line when more than one file touched the same request
013300 01  WC-ALL-FILE-STATUS REDEFINES XFERDB-FILE-STATUS-AREA
013400                                   PIC X(6).
013500
013600*    debit/credit combined amount, alternate picture used only
013700*    by the insufficient-funds trace display
013800 01  W9-FEECALC-AMOUNT-TRACE REDEFINES W9-FEECALC-AMOUNT-CENTS
013900                                   PIC S9(11).
014000
014100*    in-memory browse table for functions 60/61 - journal is
014200*    plain sequential, no key, so a list-by-user request scans
014300*    the whole file once into this table and then walks it
014400*    backwards (newest entries were appended last)
014500 01  XFER-BROWSE-TABLE.
014600     03  XBR-ENTRY-COUNT           PIC S9(7) COMP VALUE ZERO.
014700     03  XBR-ENTRY OCCURS 500 TIMES.
014800         05  XBR-TRANSFER-ID           PIC X(36).
014900         05  XBR-SENDER-USER-ID        PIC X(8).
015000         05  XBR-RECIPIENT-USER-ID     PIC X(8).
015100         05  XBR-AMOUNT-CENTS          PIC S9(11) COMP-3.
015200         05  XBR-FEE-CENTS             PIC S9(11) COMP-3.
015300         05  XBR-STATUS                PIC X(9).
015400         05  XBR-REFERENCE             PIC X(30).
015500         05  XBR-CREATED-AT            PIC X(26).
015600         05  FILLER                    PIC X(4).
015700 01  W9-BROWSE-USER-ID                 PIC X(8) VALUE SPACE.
015800 01  W9-BROWSE-CURSOR                  PIC S9(7) COMP VALUE ZERO.
015900
016000*    statistics accumulators for function 70
016100 01  XFERDB-STATISTICS-AREA.
016200     03  W9-STAT-USER-COUNT        PIC S9(7) COMP VALUE ZERO.
016300     03  W9-STAT-TRANSFER-COUNT    PIC S9(7) COMP VALUE ZERO.
016400     03  W9-STAT-COMPLETED-COUNT   PIC S9(7) COMP VALUE ZERO.
016500     03  W9-STAT-TOTAL-BALANCE-CENTS PIC S9(13) COMP-3 VALUE ZERO.
016600     03  FILLER                    PIC X(10).
016700
016800*    alternate split view of the total balance accumulator, used
016900*    when the run-end report needs dollars and cents separated
017000 01  W9-STAT-TOTAL-SPLIT REDEFINES W9-STAT-TOTAL-BALANCE-CENTS.
017100     03  W9-STAT-TOTAL-DOLLARS-PART PIC S9(11).
017200     03  W9-STAT-TOTAL-CENTS-PART   PIC 99.
017300
017400 LINKAGE SECTION.
017500*---------------------------------------------------------------
017600     COPY COPYLIB-XFERDB-PARM.
017700
017800*---------------------------------------------------------------
017900 PROCEDURE DIVISION USING XFERDB-PARM-AREA.
018000 0000-xferdb.
018100
018200     MOVE 'xferdb.cbl' TO wc-msg-srcfile
018300     MOVE '00' TO XDP-RETURN-STATUS
018400
018500     EVALUATE TRUE
018600         WHEN XDP-SEED-IF-EMPTY
018700             PERFORM E0100-seed-if-empty
018800         WHEN XDP-VALIDATE-LOGIN
018900             PERFORM E0200-validate-login
019000         WHEN XDP-LOOKUP-BALANCE
019100             PERFORM E0300-lookup-balance
019200         WHEN XDP-ACCOUNT-EXISTS
019300             PERFORM E0400-account-exists
019400         WHEN XDP-USER-BY-ACCOUNT
019500             PERFORM E0410-user-by-account
019600         WHEN XDP-EXECUTE-TRANSFER
019700             PERFORM E0500-execute-transfer
019800         WHEN XDP-RETRIEVE-TRANSFER
019900             PERFORM E0600-retrieve-transfer
020000         WHEN XDP-START-BROWSE-USER
020100             PERFORM E0700-start-browse-user
020200         WHEN XDP-NEXT-BROWSE-USER
020300             PERFORM E0710-next-browse-user
020400         WHEN XDP-ENGINE-STATISTICS
020500             PERFORM E0800-engine-statistics
020600         WHEN OTHER
020700             MOVE '04' TO XDP-RETURN-STATUS
020800     END-EVALUATE
020900
021000     EXIT PROGRAM
021100     .
021200*---------------------------------------------------------------
021300 E0100-seed-if-empty.
021400
021500*    three starter accounts, loaded once when USERMAST has no
021600*    rows at all - lets a fresh batch run demo end to end with
021700*    no separate load job
021800     MOVE 'N' TO WC-USERMAST-EMPTY-SW
021900     OPEN I-O USERMAST
022000     IF WC-USERMAST-STATUS = '35'
022100         OPEN OUTPUT USERMAST
022200         CLOSE USERMAST
022300         OPEN I-O USERMAST
022400     END-IF
022500     IF WC-USERMAST-STATUS NOT = '00'
022600         MOVE WC-USERMAST-STATUS TO wc-msg-filestat
022700         MOVE 'USERMAST'         TO wc-msg-filename
022800         MOVE 'E0100-seed-if-empty' TO wc-msg-para
022900         PERFORM Z0900-error-routine
023000     END-IF
023100
023200     MOVE SPACE TO USER-MASTER-RECORD
023300     READ USERMAST NEXT RECORD
023400         AT END
023500             MOVE 'Y' TO WC-USERMAST-EMPTY-SW
023600     END-READ
023700     CLOSE USERMAST
023800
023900     IF WC-USERMAST-EMPTY
024000         OPEN I-O ACCTMAST
024100         IF WC-ACCTMAST-STATUS = '35'
024200             OPEN OUTPUT ACCTMAST
024300             CLOSE ACCTMAST
024400             OPEN I-O ACCTMAST
024500         END-IF
024600         OPEN I-O USERMAST
024700
024800         MOVE 'USER001' TO USR-USER-ID
024900         MOVE 'neo'      TO USR-USERNAME
025000         MOVE 'NeoPass123' TO USR-PASSWORD
025100         MOVE 'ACC001'   TO USR-ACCOUNT-ID
025200         WRITE USER-MASTER-RECORD
025300
025400         MOVE 'USER002' TO USR-USER-ID
025500         MOVE 'ken'      TO USR-USERNAME
025600         MOVE 'KenPass456' TO USR-PASSWORD
025700         MOVE 'ACC002'   TO USR-ACCOUNT-ID
025800         WRITE USER-MASTER-RECORD
025900
026000         MOVE 'USER003' TO USR-USER-ID
026100         MOVE 'timuthu'  TO USR-USERNAME
026200         MOVE 'TimuthuPass789' TO USR-PASSWORD
026300         MOVE 'ACC003'   TO USR-ACCOUNT-ID
026400         WRITE USER-MASTER-RECORD
026500
026600         MOVE 'ACC001' TO ACC-ACCOUNT-ID
026700         MOVE 'USER001' TO ACC-USER-ID
026800         MOVE 1000000 TO ACC-BALANCE-CENTS
026900         WRITE ACCOUNT-MASTER-RECORD
027000
027100         MOVE 'ACC002' TO ACC-ACCOUNT-ID
027200         MOVE 'USER002' TO ACC-USER-ID
027300         MOVE 500000 TO ACC-BALANCE-CENTS
027400         WRITE ACCOUNT-MASTER-RECORD
027500
027600         MOVE 'ACC003' TO ACC-ACCOUNT-ID
027700         MOVE 'USER003' TO ACC-USER-ID
027800         MOVE 1500000 TO ACC-BALANCE-CENTS
027900         WRITE ACCOUNT-MASTER-RECORD
028000
028100         CLOSE USERMAST
028200         CLOSE ACCTMAST
028300     END-IF
028400     .
028500*---------------------------------------------------------------
028600 E0200-validate-login.
028700
028800     OPEN INPUT USERMAST
028900     MOVE XDP-USERNAME TO USR-USERNAME
029000     READ USERMAST KEY IS USR-USERNAME
029100         INVALID KEY
029200             MOVE '04' TO XDP-RETURN-STATUS
029300     END-READ
029400
029500     IF XDP-RETURN-STATUS = '00'
029600         IF USR-PASSWORD = XDP-PASSWORD
029700             MOVE USR-USER-ID    TO XDP-USER-ID
029800             MOVE USR-ACCOUNT-ID TO XDP-ACCOUNT-ID
029900             MOVE '00' TO XDP-RETURN-STATUS
030000         ELSE
030100             MOVE '04' TO XDP-RETURN-STATUS
030200         END-IF
030300     END-IF
030400     CLOSE USERMAST
030500     .
030600*---------------------------------------------------------------
030700 E0300-lookup-balance.
030800
030900     OPEN INPUT ACCTMAST
031000     MOVE XDP-ACCOUNT-ID TO ACC-ACCOUNT-ID
031100     READ ACCTMAST KEY IS ACC-ACCOUNT-ID
031200         INVALID KEY
031300             MOVE '04' TO XDP-RETURN-STATUS
031400     END-READ
031500     IF XDP-RETURN-STATUS = '00'
031600         MOVE ACC-BALANCE-CENTS TO XDP-BALANCE-CENTS
031700     END-IF
031800     CLOSE ACCTMAST
031900     .
032000*---------------------------------------------------------------
032100 E0400-account-exists.
032200
032300     OPEN INPUT ACCTMAST
032400     MOVE XDP-ACCOUNT-ID TO ACC-ACCOUNT-ID
032500     READ ACCTMAST KEY IS ACC-ACCOUNT-ID
032600         INVALID KEY
032700             MOVE '04' TO XDP-RETURN-STATUS
032800     END-READ
032900     CLOSE ACCTMAST
033000     .
033100*---------------------------------------------------------------
033200 E0410-user-by-account.
033300
033400     OPEN INPUT ACCTMAST
033500     MOVE XDP-ACCOUNT-ID TO ACC-ACCOUNT-ID
033600     READ ACCTMAST KEY IS ACC-ACCOUNT-ID
033700         INVALID KEY
033800             MOVE '04' TO XDP-RETURN-STATUS
033900     END-READ
034000     CLOSE ACCTMAST
034100
034200     IF XDP-RETURN-STATUS = '00'
034300         MOVE ACC-USER-ID TO XDP-USER-ID
034400         OPEN INPUT USERMAST
034500         READ USERMAST KEY IS USR-USER-ID
034600             INVALID KEY
034700                 MOVE '04' TO XDP-RETURN-STATUS
034800         END-READ
034900         IF XDP-RETURN-STATUS = '00'
035000             MOVE USR-USERNAME TO XDP-USERNAME
035100         END-IF
035200         CLOSE USERMAST
035300     END-IF
035400     .
035500*---------------------------------------------------------------
035600 E0500-execute-transfer.
035700
035800*    both legs posted under the one OPEN I-O so a file-status
035900*    failure on the second REWRITE still leaves us able to
036000*    trace which account did not get touched
036100     MOVE 'N' TO WC-SENDER-REJECTED-SW
036200     OPEN I-O ACCTMAST
036300
036400     MOVE XDP-SENDER-USER-ID TO ACC-USER-ID
036500     READ ACCTMAST KEY IS ACC-USER-ID
036600         INVALID KEY
036700             MOVE '04' TO XDP-RETURN-STATUS
036800             MOVE 'Y' TO WC-SENDER-REJECTED-SW
036900     END-READ
037000
037100     IF XDP-RETURN-STATUS = '00'
037200         IF ACC-USER-ID NOT = XDP-SENDER-USER-ID
037300             MOVE '12' TO XDP-RETURN-STATUS
037400             MOVE 'Y' TO WC-SENDER-REJECTED-SW
037500         END-IF
037600     END-IF
037700
037800     IF XDP-RETURN-STATUS = '00'
037900         MOVE ACC-ACCOUNT-ID TO XDP-SENDER-ACCOUNT-ID
038000         COMPUTE W9-FEECALC-AMOUNT-CENTS =
038100                 XDP-AMOUNT-CENTS + XDP-FEE-CENTS
038200         IF ACC-BALANCE-CENTS < W9-FEECALC-AMOUNT-CENTS
038300             MOVE '08' TO XDP-RETURN-STATUS
038400             MOVE W9-FEECALC-AMOUNT-CENTS TO XDP-REQUIRED-CENTS
038500             MOVE ACC-BALANCE-CENTS TO XDP-BALANCE-CENTS
038600         ELSE
038700             SUBTRACT W9-FEECALC-AMOUNT-CENTS FROM ACC-BALANCE-CENTS
038800             MOVE W9-FEECALC-AMOUNT-CENTS TO XDP-TOTAL-DEDUCTED-CENTS
038900             REWRITE ACCOUNT-MASTER-RECORD
039000             MOVE ACC-BALANCE-CENTS TO XDP-BALANCE-CENTS
039100         END-IF
039200     END-IF
039300
039400     IF XDP-RETURN-STATUS = '00'
039500         MOVE XDP-RECIPIENT-USER-ID TO ACC-USER-ID
039600         READ ACCTMAST KEY IS ACC-USER-ID
039700             INVALID KEY
039800                 MOVE '04' TO XDP-RETURN-STATUS
039900         END-READ
040000         IF XDP-RETURN-STATUS = '00'
040100             MOVE ACC-ACCOUNT-ID TO XDP-RECIPIENT-ACCOUNT-ID
040200             ADD XDP-AMOUNT-CENTS TO ACC-BALANCE-CENTS
040300             REWRITE ACCOUNT-MASTER-RECORD
040400         END-IF
040500     END-IF
040600
040700     CLOSE ACCTMAST
040800
040900     IF XDP-RETURN-STATUS = '00'
041000         MOVE 'COMPLETED' TO XDP-STATUS-OUT
041100     ELSE
041200         MOVE 'FAILED'    TO XDP-STATUS-OUT
041300     END-IF
041400
041500*    an unknown/unauthorized sender never gets as far as a debit, so
041600*    there is nothing to journal - the journal still carries a FAILED
041700*    record for insufficient funds and an unknown recipient, both of
041800*    which are only known after the sender side has already posted
041900     IF NOT WC-SENDER-REJECTED
042000         PERFORM E0510-write-journal-entry
042100     END-IF
042200     .
042300*---------------------------------------------------------------
042400 E0510-write-journal-entry.
042500
042600     OPEN EXTEND XFERJRNL
042700     IF WC-XFERJRNL-STATUS = '05'
042800         OPEN OUTPUT XFERJRNL
042900         CLOSE XFERJRNL
043000         OPEN EXTEND XFERJRNL
043100     END-IF
043200
043300     MOVE XDP-TRANSFER-ID        TO XFR-TRANSFER-ID
043400     MOVE XDP-SENDER-USER-ID     TO XFR-SENDER-USER-ID
043500     MOVE XDP-RECIPIENT-USER-ID  TO XFR-RECIPIENT-USER-ID
043600     MOVE XDP-AMOUNT-CENTS       TO XFR-AMOUNT-CENTS
043700     MOVE XDP-FEE-CENTS          TO XFR-FEE-CENTS
043800     MOVE XDP-STATUS-OUT         TO XFR-STATUS
043900     MOVE XDP-REFERENCE          TO XFR-REFERENCE
044000     MOVE XDP-CREATED-AT         TO XFR-CREATED-AT
044100     WRITE XFER-JOURNAL-RECORD
044200     IF WC-XFERJRNL-STATUS NOT = '00'
044300         MOVE WC-XFERJRNL-STATUS TO wc-msg-filestat
044400         MOVE 'XFERJRNL'         TO wc-msg-filename
044500         MOVE 'E0510-write-journal-entry' TO wc-msg-para
044600         PERFORM Z0900-error-routine
044700     END-IF
044800     CLOSE XFERJRNL
044900     .
045000*---------------------------------------------------------------
045100 E0600-retrieve-transfer.
045200
045300     MOVE 'N' TO WC-RECORD-FOUND-SW
045400     MOVE 'N' TO WC-EOF-SW
045500     OPEN INPUT XFERJRNL
045600     PERFORM E0610-scan-for-transfer-id
045700         UNTIL WC-EOF OR WC-RECORD-FOUND
045800     CLOSE XFERJRNL
045900
046000     IF WC-RECORD-FOUND
046100*        step 7 of the orchestration flow - a transfer is only
046200*        ever shown to its own sender or recipient, anyone else
046300*        asking for this transfer id gets turned away unauthorized
046400         IF XDP-REQUESTING-USER-ID = XFR-SENDER-USER-ID
046500             OR XDP-REQUESTING-USER-ID = XFR-RECIPIENT-USER-ID
046600             MOVE XFR-SENDER-USER-ID    TO XDP-SENDER-USER-ID
046700             MOVE XFR-RECIPIENT-USER-ID TO XDP-RECIPIENT-USER-ID
046800             MOVE XFR-AMOUNT-CENTS      TO XDP-AMOUNT-CENTS
046900             MOVE XFR-FEE-CENTS         TO XDP-FEE-CENTS
047000             MOVE XFR-STATUS            TO XDP-STATUS-OUT
047100             MOVE XFR-REFERENCE         TO XDP-REFERENCE
047200             MOVE XFR-CREATED-AT        TO XDP-CREATED-AT
047300             COMPUTE XDP-TOTAL-DEDUCTED-CENTS =
047400                     XFR-AMOUNT-CENTS + XFR-FEE-CENTS
047500             PERFORM E0620-join-sender-recipient
047600             MOVE '00' TO XDP-RETURN-STATUS
047700         ELSE
047800             MOVE '12' TO XDP-RETURN-STATUS
047900         END-IF
048000     ELSE
048100         MOVE '04' TO XDP-RETURN-STATUS
048200     END-IF
048300     .
048400*---------------------------------------------------------------
048500 E0610-scan-for-transfer-id.
048600
048700     READ XFERJRNL NEXT RECORD
048800         AT END
048900             MOVE 'Y' TO WC-EOF-SW
049000     END-READ
049100     IF NOT WC-EOF
049200         IF XFR-TRANSFER-ID = XDP-TRANSFER-ID
049300             MOVE 'Y' TO WC-RECORD-FOUND-SW
049400         END-IF
049500     END-IF
049600     .
049700*---------------------------------------------------------------
049800 E0620-join-sender-recipient.
049900
050000*    status-query lookups get the human-readable username and the
050100*    account-id on both sides of the transfer, same as the submit
050200*    path already carries in XDP-SENDER-ACCOUNT-ID/XDP-RECIPIENT-
050300*    ACCOUNT-ID - the journal itself only ever keeps the user-ids
050400     MOVE SPACE TO XDP-SENDER-USERNAME
050500     MOVE SPACE TO XDP-RECIPIENT-USERNAME
050600     MOVE SPACE TO XDP-SENDER-ACCOUNT-ID
050700     MOVE SPACE TO XDP-RECIPIENT-ACCOUNT-ID
050800
050900     OPEN INPUT USERMAST
051000     MOVE XDP-SENDER-USER-ID TO USR-USER-ID
051100     READ USERMAST KEY IS USR-USER-ID
051200         INVALID KEY
051300             CONTINUE
051400     END-READ
051500     IF WC-USERMAST-STATUS = '00'
051600         MOVE USR-USERNAME TO XDP-SENDER-USERNAME
051700     END-IF
051800     MOVE XDP-RECIPIENT-USER-ID TO USR-USER-ID
051900     READ USERMAST KEY IS USR-USER-ID
052000         INVALID KEY
052100             CONTINUE
052200     END-READ
052300     IF WC-USERMAST-STATUS = '00'
052400         MOVE USR-USERNAME TO XDP-RECIPIENT-USERNAME
052500     END-IF
052600     CLOSE USERMAST
052700
052800     OPEN INPUT ACCTMAST
052900     MOVE XDP-SENDER-USER-ID TO ACC-USER-ID
053000     READ ACCTMAST KEY IS ACC-USER-ID
053100         INVALID KEY
053200             CONTINUE
053300     END-READ
053400     IF WC-ACCTMAST-STATUS = '00'
053500         MOVE ACC-ACCOUNT-ID TO XDP-SENDER-ACCOUNT-ID
053600     END-IF
053700     MOVE XDP-RECIPIENT-USER-ID TO ACC-USER-ID
053800     READ ACCTMAST KEY IS ACC-USER-ID
053900         INVALID KEY
054000             CONTINUE
054100     END-READ
054200     IF WC-ACCTMAST-STATUS = '00'
054300         MOVE ACC-ACCOUNT-ID TO XDP-RECIPIENT-ACCOUNT-ID
054400     END-IF
054500     CLOSE ACCTMAST
054600     .
054700*---------------------------------------------------------------
054800 E0700-start-browse-user.
054900
055000*    load every entry belonging to the requested user into the
055100*    browse table - the table is in working storage so it
055200*    survives between this call and the GET-NEXT calls that
055300*    follow, since xferdb IS INITIAL only resets on a fresh CALL
055400*    chain, not while the caller keeps calling back in
055500     MOVE XDP-USER-ID TO W9-BROWSE-USER-ID
055600     MOVE ZERO TO XBR-ENTRY-COUNT
055700     MOVE 'N' TO WC-EOF-SW
055800     OPEN INPUT XFERJRNL
055900     PERFORM E0720-load-browse-entry UNTIL WC-EOF
056000     CLOSE XFERJRNL
056100
056200*    next GET-NEXT walks the table from the last slot backward,
056300*    which is newest-created-first because the journal is
056400*    written in chronological order
056500     MOVE XBR-ENTRY-COUNT TO W9-BROWSE-CURSOR
056600     ADD 1 TO W9-BROWSE-CURSOR
056700     MOVE '00' TO XDP-RETURN-STATUS
056800     .
056900*---------------------------------------------------------------
057000 E0720-load-browse-entry.
057100
057200     READ XFERJRNL NEXT RECORD
057300         AT END
057400             MOVE 'Y' TO WC-EOF-SW
057500     END-READ
057600     IF NOT WC-EOF
057700         IF XFR-SENDER-USER-ID = W9-BROWSE-USER-ID
057800             OR XFR-RECIPIENT-USER-ID = W9-BROWSE-USER-ID
057900             IF XBR-ENTRY-COUNT < 500
058000                 ADD 1 TO XBR-ENTRY-COUNT
058100                 MOVE XFR-TRANSFER-ID       TO
058200                      XBR-TRANSFER-ID(XBR-ENTRY-COUNT)
058300                 MOVE XFR-SENDER-USER-ID    TO
058400                      XBR-SENDER-USER-ID(XBR-ENTRY-COUNT)
058500                 MOVE XFR-RECIPIENT-USER-ID TO
058600                      XBR-RECIPIENT-USER-ID(XBR-ENTRY-COUNT)
058700                 MOVE XFR-AMOUNT-CENTS      TO
058800                      XBR-AMOUNT-CENTS(XBR-ENTRY-COUNT)
058900                 MOVE XFR-FEE-CENTS         TO
059000                      XBR-FEE-CENTS(XBR-ENTRY-COUNT)
059100                 MOVE XFR-STATUS            TO
059200                      XBR-STATUS(XBR-ENTRY-COUNT)
059300                 MOVE XFR-REFERENCE         TO
059400                      XBR-REFERENCE(XBR-ENTRY-COUNT)
059500                 MOVE XFR-CREATED-AT        TO
059600                      XBR-CREATED-AT(XBR-ENTRY-COUNT)
059700             END-IF
059800         END-IF
059900     END-IF
060000     .
060100*---------------------------------------------------------------
060200 E0710-next-browse-user.
060300
060400     IF W9-BROWSE-CURSOR > 1
060500         SUBTRACT 1 FROM W9-BROWSE-CURSOR
060600         MOVE XBR-TRANSFER-ID(W9-BROWSE-CURSOR)    TO XDP-TRANSFER-ID
060700         MOVE XBR-SENDER-USER-ID(W9-BROWSE-CURSOR) TO
060800              XDP-SENDER-USER-ID
060900         MOVE XBR-RECIPIENT-USER-ID(W9-BROWSE-CURSOR) TO
061000              XDP-RECIPIENT-USER-ID
061100         MOVE XBR-AMOUNT-CENTS(W9-BROWSE-CURSOR)   TO XDP-AMOUNT-CENTS
061200         MOVE XBR-FEE-CENTS(W9-BROWSE-CURSOR)      TO XDP-FEE-CENTS
061300         MOVE XBR-STATUS(W9-BROWSE-CURSOR)         TO XDP-STATUS-OUT
061400         MOVE XBR-REFERENCE(W9-BROWSE-CURSOR)      TO XDP-REFERENCE
061500         MOVE XBR-CREATED-AT(W9-BROWSE-CURSOR)     TO XDP-CREATED-AT
061600         MOVE '00' TO XDP-RETURN-STATUS
061700     ELSE
061800         MOVE '16' TO XDP-RETURN-STATUS
061900     END-IF
062000     .
062100*---------------------------------------------------------------
062200 E0800-engine-statistics.
062300
062400     MOVE ZERO TO W9-STAT-USER-COUNT
062500     MOVE ZERO TO W9-STAT-TRANSFER-COUNT
062600     MOVE ZERO TO W9-STAT-COMPLETED-COUNT
062700     MOVE ZERO TO W9-STAT-TOTAL-BALANCE-CENTS
062800
062900     MOVE 'N' TO WC-EOF-SW
063000     OPEN INPUT USERMAST
063100     PERFORM E0810-count-one-user UNTIL WC-EOF
063200     CLOSE USERMAST
063300
063400     MOVE 'N' TO WC-EOF-SW
063500     OPEN INPUT ACCTMAST
063600     PERFORM E0820-add-one-balance UNTIL WC-EOF
063700     CLOSE ACCTMAST
063800
063900     MOVE 'N' TO WC-EOF-SW
064000     OPEN INPUT XFERJRNL
064100     PERFORM E0830-count-one-transfer UNTIL WC-EOF
064200     CLOSE XFERJRNL
064300
064400     MOVE W9-STAT-USER-COUNT         TO XDP-STAT-USER-COUNT
064500     MOVE W9-STAT-TRANSFER-COUNT     TO XDP-STAT-TRANSFER-COUNT
064600     MOVE W9-STAT-COMPLETED-COUNT    TO XDP-STAT-COMPLETED-COUNT
064700     MOVE W9-STAT-TOTAL-BALANCE-CENTS TO XDP-STAT-TOTAL-BALANCE-CENTS
064800     .
064900*---------------------------------------------------------------
065000 E0810-count-one-user.
065100
065200     READ USERMAST NEXT RECORD
065300         AT END
065400             MOVE 'Y' TO WC-EOF-SW
065500     END-READ
065600     IF NOT WC-EOF
065700         ADD 1 TO W9-STAT-USER-COUNT
065800     END-IF
065900     .
066000*---------------------------------------------------------------
066100 E0820-add-one-balance.
066200
066300     READ ACCTMAST NEXT RECORD
066400         AT END
066500             MOVE 'Y' TO WC-EOF-SW
066600     END-READ
066700     IF NOT WC-EOF
066800         ADD ACC-BALANCE-CENTS TO W9-STAT-TOTAL-BALANCE-CENTS
066900     END-IF
067000     .
067100*---------------------------------------------------------------
067200 E0830-count-one-transfer.
067300
067400     READ XFERJRNL NEXT RECORD
067500         AT END
067600             MOVE 'Y' TO WC-EOF-SW
067700     END-READ
067800     IF NOT WC-EOF
067900         ADD 1 TO W9-STAT-TRANSFER-COUNT
068000         IF XFR-STATUS = 'COMPLETED'
068100             ADD 1 TO W9-STAT-COMPLETED-COUNT
068200         END-IF
068300     END-IF
068400     .
068500*---------------------------------------------------------------
068600 Z0900-error-routine.
068700     COPY Z0900-error-routine.

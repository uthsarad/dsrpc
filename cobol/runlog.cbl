000100*---------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. runlog.
000400 AUTHOR. PETER B.
000500 INSTALLATION. PBS DATA PROCESSING.
000600 DATE-WRITTEN. 11/02/92.
000700 DATE-COMPILED.
000800 SECURITY. NONCONFIDENTIAL.
000900*
001000* Purpose: Append one timestamped line to the run/result log.
001100*          CALLed both by Z0900-error-routine, for file-status
001200*          trouble, and by xferbtch.cbl, for the per-request
001300*          outcome message.  One shared log, one shared format,
001400*          so an operator only has to watch one file on a run.
001500*
001600* CHANGE LOG
001700*---------------------------------------------------------------
001800* 11/02/92  PBK  original version, SQL-error-only logger shared
001900*                by the old DB2 batch jobs (sqllog)
002000* 11/09/98  PBK  Y2K SWEEP - date/time now built from ACCEPT
002100*                FROM DATE YYYYMMDD and ACCEPT FROM TIME, the
002200*                old FUNCTION CURRENT-DATE call dropped a 2-digit
002300*                year on this shop's compiler and was never
002400*                trustworthy for the century rollover
002500* 10/14/04  PBK  REQ 4417 - carved out for the funds-transfer
002600*                system, SQL-error-only shape dropped in favor of
002700*                one generic log-text parameter any caller can use
002800* 10/18/04  SGS  REQ 4418 - log line widened to 80 bytes, the
002900*                result lines xferbtch builds run longer than
003000*                the old SQL error text ever did
003100* 02/11/05  PBK  REQ 4605 - OPEN EXTEND now falls back to OPEN
003200*                OUTPUT on a first-ever run, matches the pattern
003300*                already used on the data-store files
003400* 09/18/06  SGS  REQ 4810 - log line widened from 80 to 120 bytes,
003500*                xferbtch's richer result lines (amount/fee/
003600*                deducted/balance) were getting cut off at 80
003700*---------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT OPTIONAL RUNLOGFILE ASSIGN TO RUNLOG
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WC-RUNLOG-STATUS.
004800*---------------------------------------------------------------
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  RUNLOGFILE
005200     LABEL RECORD STANDARD.
005300 01  FC-RUNLOG-RECORD.
005400     03  FC-YYYY                   PIC X(4).
005500     03  FC-SEP-1                  PIC X(1).
005600     03  FC-MONTH                  PIC X(2).
005700     03  FC-SEP-2                  PIC X(1).
005800     03  FC-DAY                    PIC X(2).
005900     03  FC-SEP-3                  PIC X(1).
006000     03  FC-HOUR                   PIC X(2).
006100     03  FC-SEP-4                  PIC X(1).
006200     03  FC-MINUTE                 PIC X(2).
006300     03  FC-SEP-5                  PIC X(1).
006400     03  FC-SECOND                 PIC X(2).
006500     03  FC-SEP-6                  PIC X(1).
006600     03  FC-SEP-7                  PIC X(1).
006700     03  FC-LOG-TEXT                PIC X(120).
006800     03  FC-SEP-8                  PIC X(1).
006900     03  FILLER                    PIC X(8).
007000
007100 WORKING-STORAGE SECTION.
007200
007300*    file status field
007400 01  RUNLOG-FILE-STATUS-AREA.
007500     03  WC-RUNLOG-STATUS           PIC X(2) VALUE '00'.
007600     03  FILLER                     PIC X(8).
007700
007800*    run date/time, built the same way the batch driver builds
007900*    its own timestamp - no intrinsic function, ACCEPT only
008000 01  WR-LOG-DATE-TIME.
008100     03  WN-YYYYMMDD                PIC 9(8) VALUE ZERO.
008200     03  WN-HHMMSSHH                PIC 9(8) VALUE ZERO.
008300     03  FILLER                     PIC X(4).
008400
008500*    split view of the date/time work area, used to move the
008600*    year/month/day/hour/minute/second out to the log record
008700 01  WR-LOG-DATE-TIME-PARTS REDEFINES WR-LOG-DATE-TIME.
008800     03  WN-YEAR                    PIC 9(4).
008900     03  WN-MONTH                   PIC 9(2).
009000     03  WN-DAY                     PIC 9(2).
009100     03  WN-HOUR                    PIC 9(2).
009200     03  WN-MINUTE                  PIC 9(2).
009300     03  WN-SECOND                  PIC 9(2).
009400     03  WN-HUNDREDTH               PIC 9(2).
009500     03  FILLER                     PIC X(4).
009600
009700*    count of lines written this CALL chain - this program runs
009800*    IS INITIAL so the count only ever reflects one call, kept
009900*    anyway for the day two log lines get batched in one CALL
010000 01  RUNLOG-COUNTERS.
010100     03  W9-LINES-WRITTEN-COUNT     PIC S9(7) COMP VALUE ZERO.
010200     03  FILLER                     PIC X(10).
010300
010400*    plain byte view of the counter area for the same reason
010500*    the other two trace redefines exist
010600 01  RUNLOG-COUNTERS-TRACE REDEFINES RUNLOG-COUNTERS PIC X(14).
010700
010800*    alternate byte view of the FD record, used only when this
010900*    shop's dump utility is pointed at a bad log line
011000 01  FC-RUNLOG-RECORD-TRACE REDEFINES FC-RUNLOG-RECORD
011100                                   PIC X(150).
011200
011300 LINKAGE SECTION.
011400*---------------------------------------------------------------
011500 01  LC-LOG-TEXT                    PIC X(120).
011600
011700*---------------------------------------------------------------
011800 PROCEDURE DIVISION USING LC-LOG-TEXT.
011900 0000-runlog.
012000
012100     PERFORM A0100-append-log-line
012200
012300     EXIT PROGRAM
012400     .
012500*---------------------------------------------------------------
012600 A0100-append-log-line.
012700
012800     ACCEPT WN-YYYYMMDD FROM DATE YYYYMMDD
012900     ACCEPT WN-HHMMSSHH FROM TIME
013000
013100     OPEN EXTEND RUNLOGFILE
013200     IF WC-RUNLOG-STATUS NOT = '00'
013300         OPEN OUTPUT RUNLOGFILE
013400     END-IF
013500
013600     MOVE WN-YEAR   TO FC-YYYY
013700     MOVE '-'       TO FC-SEP-1
013800     MOVE WN-MONTH  TO FC-MONTH
013900     MOVE '-'       TO FC-SEP-2
014000     MOVE WN-DAY    TO FC-DAY
014100     MOVE ' '       TO FC-SEP-3
014200     MOVE WN-HOUR   TO FC-HOUR
014300     MOVE ':'       TO FC-SEP-4
014400     MOVE WN-MINUTE TO FC-MINUTE
014500     MOVE ':'       TO FC-SEP-5
014600     MOVE WN-SECOND TO FC-SECOND
014700     MOVE ' '       TO FC-SEP-6
014800     MOVE '|'       TO FC-SEP-7
014900     MOVE LC-LOG-TEXT TO FC-LOG-TEXT
015000     MOVE '|'       TO FC-SEP-8
015100
015200     WRITE FC-RUNLOG-RECORD
015300     ADD 1 TO W9-LINES-WRITTEN-COUNT
015400
015500     CLOSE RUNLOGFILE
015600     .

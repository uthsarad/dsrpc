000100*---------------------------------------------------------------
000200*    TRANSFER JOURNAL RECORD LAYOUT
000300*    One entry written per processed transfer request, win or
000400*    lose.  XFERJRNL is a straight sequential file - written by
000500*    OPEN EXTEND as each request finishes, read back only by a
000600*    full sequential scan (no keyed access on this file).
000700*    Fixed 160-byte record.
000800*
000900*    04-10-14  SGS  original layout, amount/fee packed decimal
001000*    04-10-20  PBK  widened XFR-REFERENCE to 30, was 20
001100*---------------------------------------------------------------
001200 01  XFER-JOURNAL-RECORD.
001300     03  XFR-TRANSFER-ID              PIC X(36).
001400     03  XFR-SENDER-USER-ID           PIC X(8).
001500     03  XFR-RECIPIENT-USER-ID        PIC X(8).
001600     03  XFR-AMOUNT-CENTS             PIC S9(11) COMP-3.
001700     03  XFR-FEE-CENTS                PIC S9(11) COMP-3.
001800     03  XFR-STATUS                   PIC X(9).
001900     03  XFR-REFERENCE                PIC X(30).
002000     03  XFR-CREATED-AT               PIC X(26).
002100     03  FILLER                       PIC X(31).

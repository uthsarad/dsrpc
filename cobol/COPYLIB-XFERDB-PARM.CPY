000100*---------------------------------------------------------------
000200*    XFERDB CALL PARAMETER AREA
000300*    Passed LINKAGE commarea between xferbtch.cbl / dbexport.cbl
000400*    and the xferdb.cbl data-store subprogram.  One shared area
000500*    covers every function code so callers only need the one
000600*    COPY statement.  Caller sets XDP-FUNCTION-CODE and the
000700*    input fields for that code, xferdb.cbl fills in the output
000800*    fields and XDP-RETURN-STATUS before EXIT PROGRAM.
000900*
001000*    04-10-14  SGS  original layout
001100*    04-11-02  PBK  added the browse fields for function 60/61
001200*                   (list-transfers-for-user), descending order
001300*---------------------------------------------------------------
001400 01  XFERDB-PARM-AREA.
001500*        function dispatch
001600     03  XDP-FUNCTION-CODE             PIC X(2).
001700         88  XDP-SEED-IF-EMPTY             VALUE '90'.
001800         88  XDP-VALIDATE-LOGIN             VALUE '10'.
001900         88  XDP-LOOKUP-BALANCE             VALUE '20'.
002000         88  XDP-ACCOUNT-EXISTS             VALUE '30'.
002100         88  XDP-USER-BY-ACCOUNT             VALUE '31'.
002200         88  XDP-EXECUTE-TRANSFER             VALUE '40'.
002300         88  XDP-RETRIEVE-TRANSFER             VALUE '50'.
002400         88  XDP-START-BROWSE-USER             VALUE '60'.
002500         88  XDP-NEXT-BROWSE-USER             VALUE '61'.
002600         88  XDP-ENGINE-STATISTICS             VALUE '70'.
002700     03  XDP-RETURN-STATUS             PIC X(2).
002800         88  XDP-OK                         VALUE '00'.
002900         88  XDP-NOT-FOUND                  VALUE '04'.
003000         88  XDP-INSUFFICIENT-FUNDS         VALUE '08'.
003100         88  XDP-UNAUTHORIZED                VALUE '12'.
003200         88  XDP-END-OF-BROWSE               VALUE '16'.
003300*        identity / credential fields
003400     03  XDP-USERNAME                  PIC X(20).
003500     03  XDP-PASSWORD                  PIC X(20).
003600     03  XDP-USER-ID                   PIC X(8).
003700     03  XDP-REQUESTING-USER-ID        PIC X(8).
003800     03  XDP-ACCOUNT-ID                PIC X(8).
003900*        transfer input fields
004000     03  XDP-TRANSFER-ID               PIC X(36).
004100     03  XDP-SENDER-USER-ID            PIC X(8).
004200     03  XDP-RECIPIENT-USER-ID         PIC X(8).
004300     03  XDP-AMOUNT-CENTS              PIC S9(11) COMP-3.
004400     03  XDP-FEE-CENTS                 PIC S9(11) COMP-3.
004500     03  XDP-REFERENCE                 PIC X(30).
004600     03  XDP-CREATED-AT                PIC X(26).
004700*        transfer output fields
004800     03  XDP-STATUS-OUT                PIC X(9).
004900     03  XDP-BALANCE-CENTS             PIC S9(11) COMP-3.
005000     03  XDP-REQUIRED-CENTS            PIC S9(11) COMP-3.
005100     03  XDP-SENDER-USERNAME           PIC X(20).
005200     03  XDP-RECIPIENT-USERNAME        PIC X(20).
005300     03  XDP-SENDER-ACCOUNT-ID         PIC X(8).
005400     03  XDP-RECIPIENT-ACCOUNT-ID      PIC X(8).
005500     03  XDP-TOTAL-DEDUCTED-CENTS      PIC S9(11) COMP-3.
005600*        statistics output fields
005700     03  XDP-STAT-USER-COUNT           PIC S9(7) COMP.
005800     03  XDP-STAT-TRANSFER-COUNT       PIC S9(7) COMP.
005900     03  XDP-STAT-COMPLETED-COUNT      PIC S9(7) COMP.
006000     03  XDP-STAT-TOTAL-BALANCE-CENTS  PIC S9(13) COMP-3.
006100     03  FILLER                       PIC X(20).

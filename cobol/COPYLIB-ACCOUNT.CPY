000100*---------------------------------------------------------------
000200*    ACCOUNT MASTER RECORD LAYOUT
000300*    One entry per account.  Keyed by ACC-ACCOUNT-ID on the
000400*    indexed ACCTMAST file, alternate keyed by ACC-USER-ID for
000500*    the one-account-per-user balance lookup.  Balance is held
000600*    in whole cents, packed, never binary floating point.
000700*    Fixed 80-byte record.
000800*
000900*    93-04-11  PBK  original layout
001000*    04-09-30  PBK  split off of the old combined card/account
001100*                   record, ACC-BALANCE-CENTS now packed-decimal
001200*---------------------------------------------------------------
001300 01  ACCOUNT-MASTER-RECORD.
001400     03  ACC-ACCOUNT-ID               PIC X(8).
001500     03  ACC-USER-ID                  PIC X(8).
001600     03  ACC-BALANCE-CENTS            PIC S9(11) COMP-3.
001700     03  FILLER                       PIC X(58).

000100*---------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. xferbtch.
000400 AUTHOR. SERGEJS S.
000500 INSTALLATION. PBS DATA PROCESSING.
000600 DATE-WRITTEN. 06/02/94.
000700 DATE-COMPILED.
000800 SECURITY. NONCONFIDENTIAL.
000900*
001000* Purpose: Main batch driver for the funds transfer run.  Reads
001100*          one request per input record - a transfer submission,
001200*          a balance inquiry, a transfer status query or a list-
001300*          my-transfers request - and routes it to the matching
001400*          orchestration paragraph.  Transfer submissions are
001500*          validated, fee-quoted through feecalc and posted
001600*          through xferdb; the other three request types are
001700*          read-only lookups against the same data store.  Logs
001800*          the outcome of every request and ends the run with a
001900*          statistics report to SYSOUT.
002000*
002100* CHANGE LOG
002200*---------------------------------------------------------------
002300* 06/02/94  SGS  original version - carved out of the old ReadBG
002400*                transaction-code batch driver shape
002500* 11/09/98  SGS  Y2K SWEEP - run date built from a 4-digit year
002600*                throughout, ACCEPT FROM DATE YYYYMMDD confirmed
002700*                on this shop's compiler
002800* 10/14/04  SGS  REQ 4417 - rewritten for the funds-transfer
002900*                system, old transaction-code dispatch replaced
003000*                with the transfer submission flow below
003100* 10/20/04  PBK  REQ 4419 - added recipient-exists and self-
003200*                transfer checks ahead of the fee quote
003300* 10/25/04  SGS  REQ 4431 - fee is now quoted through feecalc
003400*                before the submit, not left to xferdb to work
003500*                out on its own
003600* 11/02/04  PBK  REQ 4442 - request sequence number now seeds
003700*                the transfer id, was colliding with itself on
003800*                runs that processed more than 9999 requests
003900* 12/01/04  SGS  REQ 4455 - added the end of run statistics
004000*                block, pulled from xferdb function 70
004100* 02/11/05  PBK  REQ 4605 - rejected-request count split out
004200*                from completed/insufficient-funds count on the
004300*                closing report, auditors asked for the detail
004400* 09/18/06  PBK  REQ 4810 - request record now carries a request
004500*                type code, added balance inquiry, transfer
004600*                status query and list-my-transfers request
004700*                handling, was four separate hand-built decks
004800*                before this, one input file covers all of it now
004900* 09/18/06  SGS  REQ 4810 - result line widened and rebuilt to
005000*                carry amount, fee, amount deducted and the
005100*                sender's new balance on a completed transfer,
005200*                and current balance / required total on an
005300*                insufficient-funds failure - audit could not
005400*                reconcile a run from the log line alone before
005500* 09/25/06  SGS  REQ 4812 - dropped B0260-check-authorized, the
005600*                account-id-blank test it ran could never fire
005700*                once login had already succeeded; real cross-
005800*                sender authorization now lives in xferdb
005900*                function 50 for the status-query path
006000* 10/02/06  PBK  REQ 4823 - status-query result line now carries
006100*                sender/recipient username and account-id, plus
006200*                amount/fee/deducted, same as function 50 now
006300*                returns - line used to be just the status word
006400* 10/02/06  SGS  REQ 4824 - end of run total balance now shown in
006500*                dollars through C0100-format-dollar-field instead
006600*                of raw cents, finance complained they had to run
006700*                the number through a calculator by hand
006800* 10/09/06  BK   REQ 4831 - added W9-SESSION-COUNT, bumped once on
006900*                every successful function 10 login whether it
007000*                came through B0200-validate-login or one of the
007100*                three inline login calls in B0400/B0500/B0600 -
007200*                end of run report now shows sessions established
007300*                alongside the existing engine stats
007400*---------------------------------------------------------------
007500 ENVIRONMENT DIVISION.
007600*---------------------------------------------------------------
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT XFERIN ASSIGN TO XFERIN
008300         ORGANIZATION IS SEQUENTIAL
008400         ACCESS MODE IS SEQUENTIAL
008500         FILE STATUS IS WC-XFERIN-STATUS.
008600*---------------------------------------------------------------
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  XFERIN
009000     LABEL RECORD STANDARD
009100     VALUE OF FILE-ID IS 'XFERIN'.
009200     COPY COPYLIB-XFERREQ.
009300
009400 WORKING-STORAGE SECTION.
009500
009600*    working storage data for error routine
009700     COPY Z0900-error-wkstg.
009800
009900*    file status fields
010000 01  XFERBTCH-FILE-STATUS-AREA.
010100     03  WC-XFERIN-STATUS          PIC X(2) VALUE '00'.
010200     03  FILLER                    PIC X(8).
010300
010400*    switches
010500 01  XFERBTCH-SWITCHES.
010600     03  WC-EOF-SW                 PIC X(1) VALUE 'N'.
010700         88  WC-EOF                    VALUE 'Y'.
010800     03  WC-REQUEST-REJECTED-SW    PIC X(1) VALUE 'N'.
010900         88  WC-REQUEST-REJECTED       VALUE 'Y'.
011000     03  FILLER                    PIC X(8).
011100
011200*    run-wide counters - COMP, never DISPLAY, per shop habit for
011300*    anything that is only ever added to and compared
011400 01  XFERBTCH-COUNTERS.
011500     03  W9-REQUEST-SEQ            PIC S9(7) COMP VALUE ZERO.
011600     03  W9-REQUEST-COUNT          PIC S9(7) COMP VALUE ZERO.
011700     03  W9-COMPLETED-COUNT        PIC S9(7) COMP VALUE ZERO.
011800     03  W9-REJECTED-COUNT         PIC S9(7) COMP VALUE ZERO.
011900     03  W9-INSUFFICIENT-COUNT     PIC S9(7) COMP VALUE ZERO.
012000     03  W9-QUERY-COUNT            PIC S9(7) COMP VALUE ZERO.
012100     03  W9-SESSION-COUNT          PIC S9(7) COMP VALUE ZERO.
012200     03  FILLER                    PIC X(2).
012300
012400*    audit trace view of the run counters - plain byte dump so
012500*    the counters can be eyeballed from a core dump if a run
012600*    ever blows up before reaching the closing display block
012700 01  W9-COUNTERS-TRACE REDEFINES XFERBTCH-COUNTERS PIC X(30).
012800
012900*    one request's working fields
013000 01  XFERBTCH-REQUEST-WORK.
013100     03  W9-AMOUNT-CENTS           PIC S9(11) COMP-3.
013200     03  W9-FEE-CENTS              PIC S9(11) COMP-3.
013300     03  W9-FEE-RETURN-CODE        PIC X(2).
013400     03  W9-SENDER-USER-ID         PIC X(8)  VALUE SPACE.
013500     03  W9-SENDER-ACCOUNT-ID      PIC X(8)  VALUE SPACE.
013600     03  W9-RECIPIENT-USER-ID      PIC X(8)  VALUE SPACE.
013700     03  W9-REJECT-REASON          PIC X(30) VALUE SPACE.
013800     03  W9-RESULT-LINE            PIC X(120) VALUE SPACE.
013900     03  FILLER                    PIC X(12).
014000
014100*    byte-for-byte trace view of one request's working fields,
014200*    same idea as the counters trace above
014300 01  W9-REQUEST-WORK-TRACE REDEFINES XFERBTCH-REQUEST-WORK
014400                                   PIC X(200).
014500
014600*    run date / transfer id construction
014700 01  W9-RUN-DATE-AREA.
014800     03  W9-RUN-DATE-YYYYMMDD      PIC 9(8) VALUE ZERO.
014900     03  W9-RUN-TIME-HHMMSSHH      PIC 9(8) VALUE ZERO.
015000     03  FILLER                    PIC X(4).
015100
015200*    alternate view of the run date/time split into its parts,
015300*    used only to build the DB2-style timestamp text below
015400 01  W9-RUN-DATE-PARTS REDEFINES W9-RUN-DATE-AREA.
015500     03  W9-RUN-YEAR               PIC 9(4).
015600     03  W9-RUN-MONTH              PIC 9(2).
015700     03  W9-RUN-DAY                PIC 9(2).
015800     03  W9-RUN-HOUR               PIC 9(2).
015900     03  W9-RUN-MINUTE             PIC 9(2).
016000     03  W9-RUN-SECOND             PIC 9(2).
016100     03  W9-RUN-HUNDREDTH          PIC 9(2).
016200     03  FILLER                    PIC X(4).
016300
016400 01  W9-TRANSFER-ID-EDIT           PIC X(36) VALUE SPACE.
016500 01  W9-SEQ-EDIT                   PIC 9(7)  VALUE ZERO.
016600
016700*    dollar-and-cents formatting work area for the result line -
016800*    same cents-to-edited-picture trick used in dbexport.cbl's
016900*    dollar formatter, restated here since this program has no
017000*    need for the rest of that program's export logic
017100 01  XFERBTCH-DOLLAR-WORK.
017200     03  W9-FMT-CENTS-IN           PIC S9(11) COMP-3.
017300     03  W9-FMT-AMOUNT-V99         PIC S9(9)V99 COMP-3.
017400     03  W9-FMT-EDITED             PIC Z(9)9.99.
017500     03  W9-FMT-START-POS          PIC S9(4) COMP VALUE 1.
017600     03  W9-FMT-DOLLAR-OUT         PIC X(14) VALUE SPACE.
017700     03  W9-FMT-AMOUNT-HOLD        PIC X(14) VALUE SPACE.
017800     03  W9-FMT-FEE-HOLD           PIC X(14) VALUE SPACE.
017900     03  W9-FMT-DEDUCTED-HOLD      PIC X(14) VALUE SPACE.
018000     03  FILLER                    PIC X(8).
018100
018200*    plain byte view of the edited picture, used to strip the
018300*    leading blanks the Z-edit leaves ahead of the first digit
018400 01  W9-FMT-EDITED-X REDEFINES W9-FMT-EDITED PIC X(12).
018500
018600*    CALL parameter areas
018700     COPY COPYLIB-XFERDB-PARM.
018800
018900 01  LC-FEECALC-AMOUNT-CENTS       PIC S9(11) COMP-3.
019000 01  LC-FEECALC-FEE-CENTS          PIC S9(11) COMP-3.
019100 01  LC-FEECALC-RETURN-CODE        PIC X(2).
019200
019300*---------------------------------------------------------------
019400 PROCEDURE DIVISION.
019500 0000-xferbtch.
019600
019700     MOVE 'xferbtch.cbl' TO wc-msg-srcfile
019800     PERFORM A0100-init
019900     PERFORM B0100-process-requests UNTIL WC-EOF
020000     PERFORM Z0100-exit-application
020100     STOP RUN
020200     .
020300*---------------------------------------------------------------
020400 A0100-init.
020500
020600     ACCEPT W9-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD
020700     ACCEPT W9-RUN-TIME-HHMMSSHH FROM TIME
020800
020900*    first call of the run makes sure the three starter demo
021000*    accounts exist before any request is processed
021100     MOVE '90' TO XDP-FUNCTION-CODE
021200     CALL 'xferdb' USING XFERDB-PARM-AREA
021300
021400     OPEN INPUT XFERIN
021500     IF WC-XFERIN-STATUS NOT = '00'
021600         MOVE WC-XFERIN-STATUS TO wc-msg-filestat
021700         MOVE 'XFERIN'         TO wc-msg-filename
021800         MOVE 'A0100-init'     TO wc-msg-para
021900         PERFORM Z0900-error-routine
022000         MOVE 'Y' TO WC-EOF-SW
022100     ELSE
022200         READ XFERIN
022300             AT END
022400                 MOVE 'Y' TO WC-EOF-SW
022500         END-READ
022600     END-IF
022700     .
022800*---------------------------------------------------------------
022900 B0100-process-requests.
023000
023100     ADD 1 TO W9-REQUEST-SEQ
023200     ADD 1 TO W9-REQUEST-COUNT
023300     MOVE 'N' TO WC-REQUEST-REJECTED-SW
023400     MOVE SPACE TO W9-REJECT-REASON
023500     MOVE SPACE TO W9-SENDER-USER-ID
023600     MOVE SPACE TO W9-SENDER-ACCOUNT-ID
023700     MOVE SPACE TO W9-RECIPIENT-USER-ID
023800     MOVE ZERO TO W9-FEE-CENTS
023900     MOVE SPACE TO XDP-REQUESTING-USER-ID
024000
024100     EVALUATE TRUE
024200         WHEN REQ-TYPE-BALANCE
024300             PERFORM B0400-process-balance-inquiry
024400         WHEN REQ-TYPE-STATUS
024500             PERFORM B0500-process-status-query
024600         WHEN REQ-TYPE-LIST
024700             PERFORM B0600-process-list-request
024800         WHEN OTHER
024900             PERFORM B0300-process-transfer-request
025000     END-EVALUATE
025100
025200     READ XFERIN
025300         AT END
025400             MOVE 'Y' TO WC-EOF-SW
025500     END-READ
025600     .
025700*---------------------------------------------------------------
025800 B0300-process-transfer-request.
025900
026000     PERFORM B0110-build-transfer-id
026100     COMPUTE W9-AMOUNT-CENTS = REQ-AMOUNT * 100
026200
026300     PERFORM B0200-validate-login
026400     IF NOT WC-REQUEST-REJECTED
026500         PERFORM B0210-validate-amount
026600     END-IF
026700     IF NOT WC-REQUEST-REJECTED
026800         PERFORM B0220-validate-recipient
026900     END-IF
027000     IF NOT WC-REQUEST-REJECTED
027100         PERFORM B0230-compute-fee
027200     END-IF
027300     IF NOT WC-REQUEST-REJECTED
027400         PERFORM B0240-submit-transfer
027500     ELSE
027600         ADD 1 TO W9-REJECTED-COUNT
027700     END-IF
027800
027900     PERFORM B0250-write-result
028000     .
028100*---------------------------------------------------------------
028200 B0110-build-transfer-id.
028300
028400*    TRF + 8-digit run date + 7-digit sequence, 19 characters,
028500*    well inside the 36-byte transfer id field
028600     MOVE W9-REQUEST-SEQ TO W9-SEQ-EDIT
028700     MOVE SPACE TO W9-TRANSFER-ID-EDIT
028800     STRING 'TRF' DELIMITED BY SIZE
028900            W9-RUN-DATE-YYYYMMDD DELIMITED BY SIZE
029000            W9-SEQ-EDIT DELIMITED BY SIZE
029100         INTO W9-TRANSFER-ID-EDIT
029200     MOVE W9-TRANSFER-ID-EDIT TO XDP-TRANSFER-ID
029300
029400*    DB2-style external timestamp text, carried in the journal
029500*    the same way it always was when this shop kept it in a
029600*    DB2 TIMESTAMP column
029700     STRING W9-RUN-YEAR      DELIMITED BY SIZE
029800            '-'              DELIMITED BY SIZE
029900            W9-RUN-MONTH     DELIMITED BY SIZE
030000            '-'              DELIMITED BY SIZE
030100            W9-RUN-DAY       DELIMITED BY SIZE
030200            '-'              DELIMITED BY SIZE
030300            W9-RUN-HOUR      DELIMITED BY SIZE
030400            '.'              DELIMITED BY SIZE
030500            W9-RUN-MINUTE    DELIMITED BY SIZE
030600            '.'              DELIMITED BY SIZE
030700            W9-RUN-SECOND    DELIMITED BY SIZE
030800            '.'              DELIMITED BY SIZE
030900            W9-RUN-HUNDREDTH DELIMITED BY SIZE
031000            '0000'           DELIMITED BY SIZE
031100         INTO XDP-CREATED-AT
031200     .
031300*---------------------------------------------------------------
031400 B0200-validate-login.
031500
031600     MOVE '10' TO XDP-FUNCTION-CODE
031700     MOVE REQ-USERNAME TO XDP-USERNAME
031800     MOVE REQ-PASSWORD TO XDP-PASSWORD
031900     CALL 'xferdb' USING XFERDB-PARM-AREA
032000
032100     IF XDP-RETURN-STATUS NOT = '00'
032200         MOVE 'Y' TO WC-REQUEST-REJECTED-SW
032300         MOVE 'INVALID_CREDENTIALS' TO W9-REJECT-REASON
032400     ELSE
032500         MOVE XDP-USER-ID    TO W9-SENDER-USER-ID
032600         MOVE XDP-ACCOUNT-ID TO W9-SENDER-ACCOUNT-ID
032700         ADD 1 TO W9-SESSION-COUNT
032800     END-IF
032900     .
033000*---------------------------------------------------------------
033100 B0210-validate-amount.
033200
033300     IF W9-AMOUNT-CENTS NOT NUMERIC OR W9-AMOUNT-CENTS NOT > ZERO
033400         MOVE 'Y' TO WC-REQUEST-REJECTED-SW
033500         MOVE 'INVALID_AMOUNT' TO W9-REJECT-REASON
033600     END-IF
033700     .
033800*---------------------------------------------------------------
033900 B0220-validate-recipient.
034000
034100     IF REQ-RECIPIENT-ACCT-ID = W9-SENDER-ACCOUNT-ID
034200         MOVE 'Y' TO WC-REQUEST-REJECTED-SW
034300         MOVE 'SELF_TRANSFER' TO W9-REJECT-REASON
034400     ELSE
034500         MOVE '30' TO XDP-FUNCTION-CODE
034600         MOVE REQ-RECIPIENT-ACCT-ID TO XDP-ACCOUNT-ID
034700         CALL 'xferdb' USING XFERDB-PARM-AREA
034800
034900         IF XDP-RETURN-STATUS NOT = '00'
035000             MOVE 'Y' TO WC-REQUEST-REJECTED-SW
035100             MOVE 'RECIPIENT_NOT_FOUND' TO W9-REJECT-REASON
035200         ELSE
035300             MOVE '31' TO XDP-FUNCTION-CODE
035400             CALL 'xferdb' USING XFERDB-PARM-AREA
035500             IF XDP-RETURN-STATUS NOT = '00'
035600                 MOVE 'Y' TO WC-REQUEST-REJECTED-SW
035700                 MOVE 'RECIPIENT_NOT_FOUND' TO W9-REJECT-REASON
035800             ELSE
035900                 IF XDP-USER-ID = W9-SENDER-USER-ID
036000                     MOVE 'Y' TO WC-REQUEST-REJECTED-SW
036100                     MOVE 'SELF_TRANSFER' TO W9-REJECT-REASON
036200                 ELSE
036300                     MOVE XDP-USER-ID TO W9-RECIPIENT-USER-ID
036400                 END-IF
036500             END-IF
036600         END-IF
036700     END-IF
036800     .
036900*---------------------------------------------------------------
037000 B0230-compute-fee.
037100
037200     MOVE W9-AMOUNT-CENTS TO LC-FEECALC-AMOUNT-CENTS
037300     CALL 'feecalc' USING LC-FEECALC-AMOUNT-CENTS
037400                          LC-FEECALC-FEE-CENTS
037500                          LC-FEECALC-RETURN-CODE
037600     IF LC-FEECALC-RETURN-CODE NOT = '00'
037700         MOVE 'Y' TO WC-REQUEST-REJECTED-SW
037800         MOVE 'INVALID_AMOUNT' TO W9-REJECT-REASON
037900     ELSE
038000         MOVE LC-FEECALC-FEE-CENTS TO W9-FEE-CENTS
038100     END-IF
038200     .
038300*---------------------------------------------------------------
038400 B0240-submit-transfer.
038500
038600     MOVE '40' TO XDP-FUNCTION-CODE
038700     MOVE W9-SENDER-USER-ID TO XDP-SENDER-USER-ID
038800     MOVE W9-RECIPIENT-USER-ID TO XDP-RECIPIENT-USER-ID
038900     MOVE W9-AMOUNT-CENTS TO XDP-AMOUNT-CENTS
039000     MOVE W9-FEE-CENTS    TO XDP-FEE-CENTS
039100     MOVE REQ-REFERENCE   TO XDP-REFERENCE
039200     CALL 'xferdb' USING XFERDB-PARM-AREA
039300
039400     EVALUATE XDP-RETURN-STATUS
039500         WHEN '00'
039600             ADD 1 TO W9-COMPLETED-COUNT
039700         WHEN '08'
039800             ADD 1 TO W9-INSUFFICIENT-COUNT
039900             MOVE 'INSUFFICIENT_FUNDS' TO W9-REJECT-REASON
040000         WHEN OTHER
040100             ADD 1 TO W9-REJECTED-COUNT
040200             MOVE 'TRANSFER_FAILED' TO W9-REJECT-REASON
040300     END-EVALUATE
040400     .
040500*---------------------------------------------------------------
040600 B0250-write-result.
040700
040800     MOVE SPACE TO W9-RESULT-LINE
040900     IF WC-REQUEST-REJECTED
041000         STRING XDP-TRANSFER-ID     DELIMITED BY SIZE
041100                ' REJECTED '        DELIMITED BY SIZE
041200                W9-REJECT-REASON    DELIMITED BY SIZE
041300             INTO W9-RESULT-LINE
041400     ELSE
041500         EVALUATE XDP-RETURN-STATUS
041600             WHEN '00'
041700                 MOVE XDP-AMOUNT-CENTS TO W9-FMT-CENTS-IN
041800                 PERFORM C0100-format-dollar-field
041900                 MOVE W9-FMT-DOLLAR-OUT TO W9-FMT-AMOUNT-HOLD
042000                 MOVE XDP-FEE-CENTS TO W9-FMT-CENTS-IN
042100                 PERFORM C0100-format-dollar-field
042200                 MOVE W9-FMT-DOLLAR-OUT TO W9-FMT-FEE-HOLD
042300                 MOVE XDP-TOTAL-DEDUCTED-CENTS TO W9-FMT-CENTS-IN
042400                 PERFORM C0100-format-dollar-field
042500                 MOVE W9-FMT-DOLLAR-OUT TO W9-FMT-DEDUCTED-HOLD
042600                 MOVE XDP-BALANCE-CENTS TO W9-FMT-CENTS-IN
042700                 PERFORM C0100-format-dollar-field
042800                 STRING XDP-TRANSFER-ID      DELIMITED BY SIZE
042900                        ' COMPLETED AMT='    DELIMITED BY SIZE
043000                        W9-FMT-AMOUNT-HOLD   DELIMITED BY SPACE
043100                        ' FEE='              DELIMITED BY SIZE
043200                        W9-FMT-FEE-HOLD      DELIMITED BY SPACE
043300                        ' DEDUCTED='         DELIMITED BY SIZE
043400                        W9-FMT-DEDUCTED-HOLD DELIMITED BY SPACE
043500                        ' NEWBAL='           DELIMITED BY SIZE
043600                        W9-FMT-DOLLAR-OUT    DELIMITED BY SPACE
043700                     INTO W9-RESULT-LINE
043800             WHEN '08'
043900                 MOVE XDP-BALANCE-CENTS TO W9-FMT-CENTS-IN
044000                 PERFORM C0100-format-dollar-field
044100                 MOVE W9-FMT-DOLLAR-OUT TO W9-FMT-AMOUNT-HOLD
044200                 MOVE XDP-REQUIRED-CENTS TO W9-FMT-CENTS-IN
044300                 PERFORM C0100-format-dollar-field
044400                 STRING XDP-TRANSFER-ID         DELIMITED BY SIZE
044500                        ' INSUFFICIENT_FUNDS '  DELIMITED BY SIZE
044600                        'BAL='                   DELIMITED BY SIZE
044700                        W9-FMT-AMOUNT-HOLD       DELIMITED BY SPACE
044800                        ' REQUIRED='             DELIMITED BY SIZE
044900                        W9-FMT-DOLLAR-OUT        DELIMITED BY SPACE
045000                     INTO W9-RESULT-LINE
045100             WHEN OTHER
045200                 STRING XDP-TRANSFER-ID  DELIMITED BY SIZE
045300                        ' FAILED '       DELIMITED BY SIZE
045400                        W9-REJECT-REASON DELIMITED BY SIZE
045500                     INTO W9-RESULT-LINE
045600         END-EVALUATE
045700     END-IF
045800     PERFORM B0700-log-result-line
045900     .
046000*---------------------------------------------------------------
046100 B0400-process-balance-inquiry.
046200
046300*    login only - balance is reported against whatever account
046400*    the credentials resolve to, a caller cannot ask for anyone
046500*    else's balance through this request type
046600     MOVE '10' TO XDP-FUNCTION-CODE
046700     MOVE REQ-USERNAME TO XDP-USERNAME
046800     MOVE REQ-PASSWORD TO XDP-PASSWORD
046900     CALL 'xferdb' USING XFERDB-PARM-AREA
047000
047100     IF XDP-RETURN-STATUS NOT = '00'
047200         MOVE 'Y' TO WC-REQUEST-REJECTED-SW
047300         MOVE 'INVALID_CREDENTIALS' TO W9-REJECT-REASON
047400     ELSE
047500         ADD 1 TO W9-SESSION-COUNT
047600         MOVE '20' TO XDP-FUNCTION-CODE
047700         CALL 'xferdb' USING XFERDB-PARM-AREA
047800         ADD 1 TO W9-QUERY-COUNT
047900     END-IF
048000
048100     PERFORM B0450-write-balance-result
048200     .
048300*---------------------------------------------------------------
048400 B0450-write-balance-result.
048500
048600     MOVE SPACE TO W9-RESULT-LINE
048700     IF WC-REQUEST-REJECTED
048800         STRING 'BALANCE REJECTED '  DELIMITED BY SIZE
048900                W9-REJECT-REASON     DELIMITED BY SIZE
049000             INTO W9-RESULT-LINE
049100     ELSE
049200         MOVE XDP-BALANCE-CENTS TO W9-FMT-CENTS-IN
049300         PERFORM C0100-format-dollar-field
049400         STRING 'BALANCE '          DELIMITED BY SIZE
049500                XDP-ACCOUNT-ID      DELIMITED BY SPACE
049600                ' BAL='             DELIMITED BY SIZE
049700                W9-FMT-DOLLAR-OUT   DELIMITED BY SPACE
049800             INTO W9-RESULT-LINE
049900     END-IF
050000     PERFORM B0700-log-result-line
050100     .
050200*---------------------------------------------------------------
050300 B0500-process-status-query.
050400
050500*    login establishes the requesting user, then the status
050600*    lookup itself enforces the sender-or-recipient rule inside
050700*    xferdb function 50 - anyone else's transfer id comes back
050800*    return status 12
050900     MOVE '10' TO XDP-FUNCTION-CODE
051000     MOVE REQ-USERNAME TO XDP-USERNAME
051100     MOVE REQ-PASSWORD TO XDP-PASSWORD
051200     CALL 'xferdb' USING XFERDB-PARM-AREA
051300
051400     IF XDP-RETURN-STATUS NOT = '00'
051500         MOVE 'Y' TO WC-REQUEST-REJECTED-SW
051600         MOVE 'INVALID_CREDENTIALS' TO W9-REJECT-REASON
051700     ELSE
051800         ADD 1 TO W9-SESSION-COUNT
051900         MOVE XDP-USER-ID TO XDP-REQUESTING-USER-ID
052000         MOVE REQ-TRANSFER-ID TO XDP-TRANSFER-ID
052100         MOVE '50' TO XDP-FUNCTION-CODE
052200         CALL 'xferdb' USING XFERDB-PARM-AREA
052300         ADD 1 TO W9-QUERY-COUNT
052400
052500         EVALUATE XDP-RETURN-STATUS
052600             WHEN '00'
052700                 CONTINUE
052800             WHEN '12'
052900                 MOVE 'Y' TO WC-REQUEST-REJECTED-SW
053000                 MOVE 'UNAUTHORIZED' TO W9-REJECT-REASON
053100             WHEN OTHER
053200                 MOVE 'Y' TO WC-REQUEST-REJECTED-SW
053300                 MOVE 'TRANSFER_NOT_FOUND' TO W9-REJECT-REASON
053400         END-EVALUATE
053500     END-IF
053600
053700     PERFORM B0550-write-status-result
053800     .
053900*---------------------------------------------------------------
054000 B0550-write-status-result.
054100
054200     MOVE SPACE TO W9-RESULT-LINE
054300     IF WC-REQUEST-REJECTED
054400         STRING REQ-TRANSFER-ID            DELIMITED BY SPACE
054500                ' STATUS_QUERY REJECTED '  DELIMITED BY SIZE
054600                W9-REJECT-REASON           DELIMITED BY SIZE
054700             INTO W9-RESULT-LINE
054800     ELSE
054900*        function 50 now joins sender/recipient username and
055000*        account-id and returns total-deducted, so a status query
055100*        result line carries the same amount/fee/deducted detail a
055200*        completed transfer's own result line does
055300         MOVE XDP-AMOUNT-CENTS TO W9-FMT-CENTS-IN
055400         PERFORM C0100-format-dollar-field
055500         MOVE W9-FMT-DOLLAR-OUT TO W9-FMT-AMOUNT-HOLD
055600         MOVE XDP-FEE-CENTS TO W9-FMT-CENTS-IN
055700         PERFORM C0100-format-dollar-field
055800         MOVE W9-FMT-DOLLAR-OUT TO W9-FMT-FEE-HOLD
055900         MOVE XDP-TOTAL-DEDUCTED-CENTS TO W9-FMT-CENTS-IN
056000         PERFORM C0100-format-dollar-field
056100         STRING XDP-TRANSFER-ID          DELIMITED BY SIZE
056200                ' STATUS_QUERY '         DELIMITED BY SIZE
056300                XDP-STATUS-OUT           DELIMITED BY SPACE
056400                ' FROM='                 DELIMITED BY SIZE
056500                XDP-SENDER-USERNAME      DELIMITED BY SPACE
056600                '/'                      DELIMITED BY SIZE
056700                XDP-SENDER-ACCOUNT-ID    DELIMITED BY SPACE
056800                ' TO='                   DELIMITED BY SIZE
056900                XDP-RECIPIENT-USERNAME   DELIMITED BY SPACE
057000                '/'                      DELIMITED BY SIZE
057100                XDP-RECIPIENT-ACCOUNT-ID DELIMITED BY SPACE
057200                ' AMT='                  DELIMITED BY SIZE
057300                W9-FMT-AMOUNT-HOLD       DELIMITED BY SPACE
057400                ' FEE='                  DELIMITED BY SIZE
057500                W9-FMT-FEE-HOLD          DELIMITED BY SPACE
057600                ' DEDUCTED='             DELIMITED BY SIZE
057700                W9-FMT-DOLLAR-OUT        DELIMITED BY SPACE
057800             INTO W9-RESULT-LINE
057900     END-IF
058000     PERFORM B0700-log-result-line
058100     .
058200*---------------------------------------------------------------
058300 B0600-process-list-request.
058400
058500     MOVE '10' TO XDP-FUNCTION-CODE
058600     MOVE REQ-USERNAME TO XDP-USERNAME
058700     MOVE REQ-PASSWORD TO XDP-PASSWORD
058800     CALL 'xferdb' USING XFERDB-PARM-AREA
058900
059000     IF XDP-RETURN-STATUS NOT = '00'
059100         MOVE 'Y' TO WC-REQUEST-REJECTED-SW
059200         MOVE 'INVALID_CREDENTIALS' TO W9-REJECT-REASON
059300         PERFORM B0650-write-list-result
059400     ELSE
059500         ADD 1 TO W9-SESSION-COUNT
059600*        XDP-USER-ID is already the logged-in sender's user id
059700*        from the function 10 call above - function 60 reads it
059800*        as the browse key directly, no extra MOVE needed
059900         MOVE '60' TO XDP-FUNCTION-CODE
060000         CALL 'xferdb' USING XFERDB-PARM-AREA
060100         MOVE '61' TO XDP-FUNCTION-CODE
060200         CALL 'xferdb' USING XFERDB-PARM-AREA
060300         PERFORM B0660-list-one-transfer
060400             UNTIL XDP-RETURN-STATUS NOT = '00'
060500     END-IF
060600     .
060700*---------------------------------------------------------------
060800 B0660-list-one-transfer.
060900
061000     ADD 1 TO W9-QUERY-COUNT
061100     PERFORM B0650-write-list-result
061200     MOVE '61' TO XDP-FUNCTION-CODE
061300     CALL 'xferdb' USING XFERDB-PARM-AREA
061400     .
061500*---------------------------------------------------------------
061600 B0650-write-list-result.
061700
061800     MOVE SPACE TO W9-RESULT-LINE
061900     IF WC-REQUEST-REJECTED
062000         STRING 'LIST REJECTED '  DELIMITED BY SIZE
062100                W9-REJECT-REASON  DELIMITED BY SIZE
062200             INTO W9-RESULT-LINE
062300     ELSE
062400         MOVE XDP-AMOUNT-CENTS TO W9-FMT-CENTS-IN
062500         PERFORM C0100-format-dollar-field
062600         STRING 'LIST '             DELIMITED BY SIZE
062700                XDP-TRANSFER-ID     DELIMITED BY SPACE
062800                ' '                 DELIMITED BY SIZE
062900                XDP-STATUS-OUT      DELIMITED BY SPACE
063000                ' '                 DELIMITED BY SIZE
063100                W9-FMT-DOLLAR-OUT   DELIMITED BY SPACE
063200             INTO W9-RESULT-LINE
063300     END-IF
063400     PERFORM B0700-log-result-line
063500     .
063600*---------------------------------------------------------------
063700 B0700-log-result-line.
063800
063900     CALL 'runlog' USING W9-RESULT-LINE
064000     .
064100*---------------------------------------------------------------
064200 C0100-format-dollar-field.
064300
064400*    cents field moved into a packed V99 field lines the
064500*    decimal point up two digits in - the MOVE does the divide
064600*    by 100, no arithmetic verb needed - same trick dbexport.cbl
064700*    uses for the export file dollar columns
064800     MOVE W9-FMT-CENTS-IN TO W9-FMT-AMOUNT-V99
064900     MOVE W9-FMT-AMOUNT-V99 TO W9-FMT-EDITED
065000     MOVE 1 TO W9-FMT-START-POS
065100     PERFORM C0110-skip-leading-space
065200         UNTIL W9-FMT-EDITED-X(W9-FMT-START-POS:1) NOT = SPACE
065300
065400     MOVE SPACE TO W9-FMT-DOLLAR-OUT
065500     STRING '$' DELIMITED BY SIZE
065600            W9-FMT-EDITED-X(W9-FMT-START-POS:) DELIMITED BY SIZE
065700         INTO W9-FMT-DOLLAR-OUT
065800     .
065900*---------------------------------------------------------------
066000 C0110-skip-leading-space.
066100
066200     ADD 1 TO W9-FMT-START-POS
066300     .
066400*---------------------------------------------------------------
066500 Z0100-exit-application.
066600
066700     CLOSE XFERIN
066800     PERFORM Z0110-display-statistics
066900     .
067000*---------------------------------------------------------------
067100 Z0110-display-statistics.
067200
067300     MOVE '70' TO XDP-FUNCTION-CODE
067400     CALL 'xferdb' USING XFERDB-PARM-AREA
067500
067600     DISPLAY ' '
067700     DISPLAY '---------------------------------------------'
067800     DISPLAY ' XFERBTCH END OF RUN REPORT'
067900     DISPLAY '---------------------------------------------'
068000     DISPLAY ' REQUESTS READ .......... ' W9-REQUEST-COUNT
068100     DISPLAY ' COMPLETED .............. ' W9-COMPLETED-COUNT
068200     DISPLAY ' INSUFFICIENT FUNDS ..... ' W9-INSUFFICIENT-COUNT
068300     DISPLAY ' REJECTED ............... ' W9-REJECTED-COUNT
068400     DISPLAY ' QUERIES ANSWERED ....... ' W9-QUERY-COUNT
068500     DISPLAY ' USERS ON FILE .......... ' XDP-STAT-USER-COUNT
068600     DISPLAY ' TRANSFERS ON JOURNAL ... ' XDP-STAT-TRANSFER-COUNT
068700     DISPLAY ' JOURNAL COMPLETED ...... ' XDP-STAT-COMPLETED-COUNT
068800     DISPLAY ' SESSIONS (LOGINS) ...... ' W9-SESSION-COUNT
068900
069000     MOVE XDP-STAT-TOTAL-BALANCE-CENTS TO W9-FMT-CENTS-IN
069100     PERFORM C0100-format-dollar-field
069200     DISPLAY ' TOTAL BALANCE (DOLLARS)  ' W9-FMT-DOLLAR-OUT
069300     DISPLAY '---------------------------------------------'
069400     .

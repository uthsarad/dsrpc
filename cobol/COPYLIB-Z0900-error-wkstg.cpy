000100*
000200*  Working storage data structure for the common file
000300*  status error routine.  Put this file in the COPYLIB
000400*  directory.
000500*
000600*  Include with: 'COPY Z0900-error-wkstg.' in WS.
000700*
000800*  04-10-14  SGS  reworked from the old SQLCODE/DSNTIAR
000900*                 trace area for DB2 - the masters run off
001000*                 plain indexed/sequential I-O now, trace
001100*                 carries FILE STATUS instead of SQLCODE
001200*
001300 01  wc-log-text             PIC X(120)    VALUE SPACE.
001400 01  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
001500 01  wr-error-handler.
001600     05 wr-program-error-message.
001700         10 FILLER           PIC X(6)  VALUE 'FSTAT:'.
001800         10 wc-msg-filestat  PIC X(2)  VALUE SPACE.
001900         10 FILLER           PIC X(1)  VALUE '|'.
002000         10 wc-msg-filename  PIC X(12) VALUE SPACE.
002100         10 FILLER           PIC X(1)  VALUE '|'.
002200         10 wc-msg-para      PIC X(30) VALUE SPACE.
002300         10 FILLER           PIC X(1)  VALUE '|'.
002400         10 wc-msg-srcfile   PIC X(20) VALUE SPACE.

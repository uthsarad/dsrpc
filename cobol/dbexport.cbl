000100*---------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. dbexport.
000400 AUTHOR. BERTIL K.
000500 INSTALLATION. PBS DATA PROCESSING.
000600 DATE-WRITTEN. 09/20/94.
000700 DATE-COMPILED.
000800 SECURITY. NONCONFIDENTIAL.
000900*
001000* Purpose: Dump the three data stores - user master, account
001100*          master, transfer journal - to plain comma-delimited
001200*          text, one file per store, header line first.  Run on
001300*          demand for the reporting group, who cannot get at the
001400*          masters any other way.  Read only - never opens a
001500*          store for anything but INPUT.
001600*
001700* CHANGE LOG
001800*---------------------------------------------------------------
001900* 09/20/94  BK   original version, carved out of the old
002000*                submit-invoices print-and-submit driver as a
002100*                standalone print utility
002200* 11/09/98  BK   Y2K SWEEP - no date-bearing export column, the
002300*                journal's XFR-CREATED-AT is carried through as
002400*                plain text and needs no century fix here
002500* 10/14/04  BK   REQ 4417 - reworked for the funds-transfer
002600*                system, three comma-delimited exports replace
002700*                the old print-and-submit report
002800* 10/19/04  SGS  REQ 4421 - dollar-format routine added, finance
002900*                would not accept raw cents in the export
003000* 12/03/04  PBK  REQ 4460 - empty-store warning added, an empty
003100*                run used to write a header with nothing under it
003200*                and nobody noticed for a week
003300* 10/02/06  BK   REQ 4821 - the 4460 fix only added the warning,
003400*                the header line itself was still going out ahead
003500*                of the first row - header WRITE now held back
003600*                until a record is actually in hand, an empty
003700*                store now produces a genuinely empty export file
003800* 10/09/06  SGS  REQ 4830 - transfer export line was building the
003900*                reference column DELIMITED BY SPACE, truncating
004000*                any reference with more than one word at the
004100*                first blank - now takes XFR-REFERENCE DELIMITED
004200*                BY SIZE against its real trimmed length
004300*---------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT USERMAST ASSIGN TO USERMAST
005200         ORGANIZATION IS INDEXED
005300         ACCESS MODE IS SEQUENTIAL
005400         RECORD KEY IS USR-USER-ID
005500         FILE STATUS IS WC-USERMAST-STATUS.
005600     SELECT ACCTMAST ASSIGN TO ACCTMAST
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS SEQUENTIAL
005900         RECORD KEY IS ACC-ACCOUNT-ID
006000         FILE STATUS IS WC-ACCTMAST-STATUS.
006100     SELECT XFERJRNL ASSIGN TO XFERJRNL
006200         ORGANIZATION IS SEQUENTIAL
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS WC-XFERJRNL-STATUS.
006500     SELECT USEREXP ASSIGN TO USEREXP
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WC-USEREXP-STATUS.
006800     SELECT ACCTEXP ASSIGN TO ACCTEXP
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WC-ACCTEXP-STATUS.
007100     SELECT XFEREXP ASSIGN TO XFEREXP
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WC-XFEREXP-STATUS.
007400*---------------------------------------------------------------
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  USERMAST
007800     LABEL RECORD STANDARD
007900     VALUE OF FILE-ID IS 'USERMAST'.
008000     COPY COPYLIB-USER.
008100 FD  ACCTMAST
008200     LABEL RECORD STANDARD
008300     VALUE OF FILE-ID IS 'ACCTMAST'.
008400     COPY COPYLIB-ACCOUNT.
008500 FD  XFERJRNL
008600     LABEL RECORD STANDARD
008700     VALUE OF FILE-ID IS 'XFERJRNL'.
008800     COPY COPYLIB-XFER.
008900 FD  USEREXP
009000     LABEL RECORD STANDARD.
009100 01  UE-EXPORT-LINE.
009200     03  UE-TEXT                   PIC X(120).
009300     03  FILLER                    PIC X(4).
009400 FD  ACCTEXP
009500     LABEL RECORD STANDARD.
009600 01  AE-EXPORT-LINE.
009700     03  AE-TEXT                   PIC X(120).
009800     03  FILLER                    PIC X(4).
009900 FD  XFEREXP
010000     LABEL RECORD STANDARD.
010100 01  XE-EXPORT-LINE.
010200     03  XE-TEXT                   PIC X(120).
010300     03  FILLER                    PIC X(4).
010400
010500 WORKING-STORAGE SECTION.
010600
010700*    working storage data for error routine
010800     COPY Z0900-error-wkstg.
010900
011000*    file status fields
011100 01  DBEXPORT-FILE-STATUS-AREA.
011200     03  WC-USERMAST-STATUS         PIC X(2) VALUE '00'.
011300     03  WC-ACCTMAST-STATUS         PIC X(2) VALUE '00'.
011400     03  WC-XFERJRNL-STATUS         PIC X(2) VALUE '00'.
011500     03  WC-USEREXP-STATUS          PIC X(2) VALUE '00'.
011600     03  WC-ACCTEXP-STATUS          PIC X(2) VALUE '00'.
011700     03  WC-XFEREXP-STATUS          PIC X(2) VALUE '00'.
011800     03  FILLER                     PIC X(8).
011900
012000*    plain byte view of the six status fields together, for a
012100*    one-glance dump when a run aborts mid-export
012200 01  WC-ALL-FILE-STATUS REDEFINES DBEXPORT-FILE-STATUS-AREA
012300                                   PIC X(20).
012400
012500*    switches
012600 01  DBEXPORT-SWITCHES.
012700     03  WC-USERMAST-EOF-SW         PIC X(1) VALUE 'N'.
012800         88  WC-USERMAST-EOF            VALUE 'Y'.
012900     03  WC-ACCTMAST-EOF-SW         PIC X(1) VALUE 'N'.
013000         88  WC-ACCTMAST-EOF            VALUE 'Y'.
013100     03  WC-XFERJRNL-EOF-SW         PIC X(1) VALUE 'N'.
013200         88  WC-XFERJRNL-EOF             VALUE 'Y'.
013300     03  FILLER                     PIC X(9).
013400
013500*    row counters - COMP throughout, this shop never keeps a
013600*    loop counter in DISPLAY
013700 01  DBEXPORT-COUNTERS.
013800     03  W9-USER-COUNT              PIC S9(7) COMP VALUE ZERO.
013900     03  W9-ACCOUNT-COUNT           PIC S9(7) COMP VALUE ZERO.
014000     03  W9-TRANSFER-COUNT          PIC S9(7) COMP VALUE ZERO.
014100     03  FILLER                     PIC X(10).
014200
014300*    plain byte view of the three row counters, same reasoning
014400*    as the file status trace above
014500 01  DBEXPORT-COUNTERS-TRACE REDEFINES DBEXPORT-COUNTERS
014600                                   PIC X(22).
014700
014800*    one line of export text under construction
014900 01  DBEXPORT-LINE-WORK.
015000     03  W9-LINE-TEXT               PIC X(120) VALUE SPACE.
015100     03  FILLER                     PIC X(8).
015200
015300*    cents-to-dollars conversion work area - MOVE of an integer
015400*    cents field into a V99 field lines the decimal point up
015500*    two digits in, which is all the "divide by 100" this needs
015600 01  DBEXPORT-DOLLAR-WORK.
015700     03  W9-FMT-CENTS-IN            PIC S9(11) COMP-3.
015800     03  W9-FMT-AMOUNT-V99          PIC S9(9)V99 COMP-3.
015900     03  W9-FMT-EDITED              PIC Z(9)9.99.
016000     03  W9-FMT-START-POS           PIC S9(4) COMP VALUE 1.
016100     03  W9-FMT-DOLLAR-OUT          PIC X(14) VALUE SPACE.
016200     03  W9-FMT-AMOUNT-HOLD         PIC X(14) VALUE SPACE.
016300     03  FILLER                     PIC X(6).
016400
016500*    alphanumeric overlay of the edited picture above, so the
016600*    leading-space skip loop can walk it one byte at a time
016700 01  W9-FMT-EDITED-X REDEFINES W9-FMT-EDITED PIC X(12).
016800
016900*    reference-column right-trim work area - REFERENCE is free
017000*    text and can carry embedded spaces ("LOAN REPAYMENT"), so it
017100*    cannot go through the comma-delimited STRING the same way a
017200*    single-token field like STATUS or a user-id does - this walks
017300*    back from the end of the 30-byte field to the last non-space
017400*    byte, then the export line is built off a reference
017500*    modification against that length instead of a DELIMITED BY
017600*    SPACE stop
017700 01  DBEXPORT-REF-WORK.
017800     03  W9-REF-END-POS             PIC S9(4) COMP VALUE 30.
017900     03  FILLER                     PIC X(10).
018000
018100*---------------------------------------------------------------
018200 PROCEDURE DIVISION.
018300 0000-dbexport.
018400
018500     PERFORM A0100-init
018600     PERFORM B0100-export-users
018700     PERFORM B0200-export-accounts
018800     PERFORM B0300-export-transfers
018900     PERFORM Z0100-exit-application
019000
019100     STOP RUN
019200     .
019300*---------------------------------------------------------------
019400 A0100-init.
019500
019600     OPEN INPUT USERMAST
019700     IF WC-USERMAST-STATUS NOT = '00'
019800         MOVE WC-USERMAST-STATUS TO wc-msg-filestat
019900         MOVE 'USERMAST'         TO wc-msg-filename
020000         MOVE 'A0100-init'       TO wc-msg-para
020100         PERFORM Z0900-error-routine
020200     END-IF
020300
020400     OPEN INPUT ACCTMAST
020500     IF WC-ACCTMAST-STATUS NOT = '00'
020600         MOVE WC-ACCTMAST-STATUS TO wc-msg-filestat
020700         MOVE 'ACCTMAST'         TO wc-msg-filename
020800         MOVE 'A0100-init'       TO wc-msg-para
020900         PERFORM Z0900-error-routine
021000     END-IF
021100
021200     OPEN INPUT XFERJRNL
021300     IF WC-XFERJRNL-STATUS NOT = '00'
021400         MOVE WC-XFERJRNL-STATUS TO wc-msg-filestat
021500         MOVE 'XFERJRNL'         TO wc-msg-filename
021600         MOVE 'A0100-init'       TO wc-msg-para
021700         PERFORM Z0900-error-routine
021800     END-IF
021900
022000     OPEN OUTPUT USEREXP
022100     OPEN OUTPUT ACCTEXP
022200     OPEN OUTPUT XFEREXP
022300     .
022400*---------------------------------------------------------------
022500 B0100-export-users.
022600
022700*    header line is held back until the first record is in hand -
022800*    an empty master must come out of this run as an empty file,
022900*    not a header with nothing under it
023000     READ USERMAST
023100         AT END MOVE 'Y' TO WC-USERMAST-EOF-SW
023200     END-READ
023300
023400     IF NOT WC-USERMAST-EOF
023500         MOVE SPACE TO W9-LINE-TEXT
023600         STRING 'USER-ID,USERNAME,PASSWORD,ACCOUNT-ID'
023700                DELIMITED BY SIZE
023800             INTO W9-LINE-TEXT
023900         MOVE W9-LINE-TEXT TO UE-TEXT
024000         WRITE UE-EXPORT-LINE
024100     END-IF
024200
024300     PERFORM B0110-export-one-user
024400         UNTIL WC-USERMAST-EOF
024500
024600     IF W9-USER-COUNT = ZERO
024700         DISPLAY 'DBEXPORT WARNING - USER MASTER IS EMPTY'
024800     END-IF
024900     .
025000*---------------------------------------------------------------
025100 B0110-export-one-user.
025200
025300     ADD 1 TO W9-USER-COUNT
025400     MOVE SPACE TO W9-LINE-TEXT
025500     STRING USR-USER-ID   DELIMITED BY SPACE
025600            ','           DELIMITED BY SIZE
025700            USR-USERNAME  DELIMITED BY SPACE
025800            ','           DELIMITED BY SIZE
025900            USR-PASSWORD  DELIMITED BY SPACE
026000            ','           DELIMITED BY SIZE
026100            USR-ACCOUNT-ID DELIMITED BY SPACE
026200         INTO W9-LINE-TEXT
026300     MOVE W9-LINE-TEXT TO UE-TEXT
026400     WRITE UE-EXPORT-LINE
026500
026600     READ USERMAST
026700         AT END MOVE 'Y' TO WC-USERMAST-EOF-SW
026800     END-READ
026900     .
027000*---------------------------------------------------------------
027100 B0200-export-accounts.
027200
027300     READ ACCTMAST
027400         AT END MOVE 'Y' TO WC-ACCTMAST-EOF-SW
027500     END-READ
027600
027700     IF NOT WC-ACCTMAST-EOF
027800         MOVE SPACE TO W9-LINE-TEXT
027900         STRING 'ACCOUNT-ID,USER-ID,BALANCE-CENTS'
028000                DELIMITED BY SIZE
028100             INTO W9-LINE-TEXT
028200         MOVE W9-LINE-TEXT TO AE-TEXT
028300         WRITE AE-EXPORT-LINE
028400     END-IF
028500
028600     PERFORM B0210-export-one-account
028700         UNTIL WC-ACCTMAST-EOF
028800
028900     IF W9-ACCOUNT-COUNT = ZERO
029000         DISPLAY 'DBEXPORT WARNING - ACCOUNT MASTER IS EMPTY'
029100     END-IF
029200     .
029300*---------------------------------------------------------------
029400 B0210-export-one-account.
029500
029600     ADD 1 TO W9-ACCOUNT-COUNT
029700     MOVE ACC-BALANCE-CENTS TO W9-FMT-CENTS-IN
029800     PERFORM C0100-format-dollar-field
029900
030000     MOVE SPACE TO W9-LINE-TEXT
030100     STRING ACC-ACCOUNT-ID  DELIMITED BY SPACE
030200            ','             DELIMITED BY SIZE
030300            ACC-USER-ID     DELIMITED BY SPACE
030400            ','             DELIMITED BY SIZE
030500            W9-FMT-DOLLAR-OUT DELIMITED BY SPACE
030600         INTO W9-LINE-TEXT
030700     MOVE W9-LINE-TEXT TO AE-TEXT
030800     WRITE AE-EXPORT-LINE
030900
031000     READ ACCTMAST
031100         AT END MOVE 'Y' TO WC-ACCTMAST-EOF-SW
031200     END-READ
031300     .
031400*---------------------------------------------------------------
031500 B0300-export-transfers.
031600
031700     READ XFERJRNL
031800         AT END MOVE 'Y' TO WC-XFERJRNL-EOF-SW
031900     END-READ
032000
032100     IF NOT WC-XFERJRNL-EOF
032200         MOVE SPACE TO W9-LINE-TEXT
032300         STRING 'TRANSFER-ID,SENDER-USER-ID,RECIPIENT-USER-ID,'
032400                    DELIMITED BY SIZE
032500                'AMOUNT-CENTS,FEE-CENTS,STATUS,REFERENCE,'
032600                    DELIMITED BY SIZE
032700                'CREATED-AT' DELIMITED BY SIZE
032800             INTO W9-LINE-TEXT
032900         MOVE W9-LINE-TEXT TO XE-TEXT
033000         WRITE XE-EXPORT-LINE
033100     END-IF
033200
033300     PERFORM B0310-export-one-transfer
033400         UNTIL WC-XFERJRNL-EOF
033500
033600     IF W9-TRANSFER-COUNT = ZERO
033700         DISPLAY 'DBEXPORT WARNING - TRANSFER JOURNAL IS EMPTY'
033800     END-IF
033900     .
034000*---------------------------------------------------------------
034100 B0310-export-one-transfer.
034200
034300     ADD 1 TO W9-TRANSFER-COUNT
034400
034500     MOVE XFR-AMOUNT-CENTS TO W9-FMT-CENTS-IN
034600     PERFORM C0100-format-dollar-field
034700     MOVE W9-FMT-DOLLAR-OUT TO W9-FMT-AMOUNT-HOLD
034800
034900     MOVE XFR-FEE-CENTS TO W9-FMT-CENTS-IN
035000     PERFORM C0100-format-dollar-field
035100
035200     PERFORM C0120-find-reference-end
035300
035400     MOVE SPACE TO W9-LINE-TEXT
035500     STRING XFR-TRANSFER-ID      DELIMITED BY SPACE
035600            ','                  DELIMITED BY SIZE
035700            XFR-SENDER-USER-ID   DELIMITED BY SPACE
035800            ','                  DELIMITED BY SIZE
035900            XFR-RECIPIENT-USER-ID DELIMITED BY SPACE
036000            ','                  DELIMITED BY SIZE
036100            W9-FMT-AMOUNT-HOLD   DELIMITED BY SPACE
036200            ','                  DELIMITED BY SIZE
036300            W9-FMT-DOLLAR-OUT    DELIMITED BY SPACE
036400            ','                  DELIMITED BY SIZE
036500            XFR-STATUS           DELIMITED BY SPACE
036600            ','                  DELIMITED BY SIZE
036700            XFR-REFERENCE(1:W9-REF-END-POS) DELIMITED BY SIZE
036800            ','                  DELIMITED BY SIZE
036900            XFR-CREATED-AT       DELIMITED BY SPACE
037000         INTO W9-LINE-TEXT
037100     MOVE W9-LINE-TEXT TO XE-TEXT
037200     WRITE XE-EXPORT-LINE
037300
037400     READ XFERJRNL
037500         AT END MOVE 'Y' TO WC-XFERJRNL-EOF-SW
037600     END-READ
037700     .
037800*---------------------------------------------------------------
037900 C0100-format-dollar-field.
038000
038100*    cents field moved into a packed V99 field lines the
038200*    decimal point up two digits in - the MOVE does the divide
038300*    by 100, no arithmetic verb needed
038400     MOVE W9-FMT-CENTS-IN TO W9-FMT-AMOUNT-V99
038500     MOVE W9-FMT-AMOUNT-V99 TO W9-FMT-EDITED
038600     MOVE 1 TO W9-FMT-START-POS
038700     PERFORM C0110-skip-leading-space
038800         UNTIL W9-FMT-EDITED-X(W9-FMT-START-POS:1) NOT = SPACE
038900
039000     MOVE SPACE TO W9-FMT-DOLLAR-OUT
039100     STRING '$' DELIMITED BY SIZE
039200            W9-FMT-EDITED-X(W9-FMT-START-POS:) DELIMITED BY SIZE
039300         INTO W9-FMT-DOLLAR-OUT
039400     .
039500*---------------------------------------------------------------
039600 C0110-skip-leading-space.
039700
039800     ADD 1 TO W9-FMT-START-POS
039900     .
040000*---------------------------------------------------------------
040100 C0120-find-reference-end.
040200
040300*    walk back from byte 30 to the last non-space byte so the
040400*    export STRING can take XFR-REFERENCE DELIMITED BY SIZE against
040500*    its real length - DELIMITED BY SPACE would stop at the first
040600*    embedded blank in a multi-word reference like LOAN REPAYMENT
040700     MOVE 30 TO W9-REF-END-POS
040800     PERFORM C0130-skip-trailing-space
040900         UNTIL XFR-REFERENCE(W9-REF-END-POS:1) NOT = SPACE
041000            OR W9-REF-END-POS = 1
041100     .
041200*---------------------------------------------------------------
041300 C0130-skip-trailing-space.
041400
041500     SUBTRACT 1 FROM W9-REF-END-POS
041600     .
041700*---------------------------------------------------------------
041800 Z0100-exit-application.
041900
042000     CLOSE USERMAST
042100     CLOSE ACCTMAST
042200     CLOSE XFERJRNL
042300     CLOSE USEREXP
042400     CLOSE ACCTEXP
042500     CLOSE XFEREXP
042600     .
